000100******************************************************************
000200*               P E D I D O S   -   E N C A B E Z A D O          *
000300*----------------------------------------------------------------*
000400* COPY       : ORDHDRC                                          *
000500* APLICACION : PEDIDOS                                           *
000600* DESCRIPCION: LAYOUT DEL ENCABEZADO DE PEDIDO (ORDHDR/ORDOUT).  *
000700*              UN REGISTRO POR PEDIDO. EL MISMO LAYOUT SE USA DE *
000800*              ENTRADA (ORDHDR) Y DE SALIDA (ORDOUT) YA QUE LOS  *
000900*              CAMPOS DE RESULTADO (TOTAL CALCULADO, BANDERA DE  *
001000*              VALIDO Y MENSAJE DE ERROR) VIAJAN EN EL MISMO     *
001100*              REGISTRO.                                        *
001200*----------------------------------------------------------------*
001300*   FECHA     PROGRAMADOR        DESCRIPCION               TAG  *
001400*   02/03/1992 EEDR              VERSION INICIAL           P0001*
001500******************************************************************
001600 01  ORDHDR-REGISTRO.
001700     02  ORDH-ORDER-ID             PIC X(20).
001800     02  ORDH-CUSTOMER-ID          PIC X(20).
001900     02  ORDH-CUSTOMER-PRENAME     PIC X(30).
002000     02  ORDH-CUSTOMER-NAME        PIC X(30).
002100     02  ORDH-SHIP-STREET          PIC X(40).
002200     02  ORDH-SHIP-CITY            PIC X(30).
002300     02  ORDH-SHIP-ZIP             PIC X(10).
002400     02  ORDH-SHIP-COUNTRY         PIC X(02).
002500     02  ORDH-ORDER-STATUS         PIC X(10).
002600         88  ORDH-STATUS-CREATED        VALUE 'CREATED'.
002700         88  ORDH-STATUS-PAID           VALUE 'PAID'.
002800         88  ORDH-STATUS-SHIPPED        VALUE 'SHIPPED'.
002900         88  ORDH-STATUS-DELIVERED      VALUE 'DELIVERED'.
003000         88  ORDH-STATUS-CANCELLED      VALUE 'CANCELLED'.
003100     02  ORDH-PROVIDED-TOTAL       PIC S9(09)V99.
003200     02  ORDH-ITEM-COUNT           PIC 9(03).
003300     02  ORDH-CALCULATED-TOTAL     PIC S9(09)V99.
003400     02  ORDH-VALID-FLAG           PIC X(01).
003500         88  ORDH-PEDIDO-VALIDO         VALUE 'Y'.
003600         88  ORDH-PEDIDO-INVALIDO       VALUE 'N'.
003700     02  ORDH-ERROR-MSG            PIC X(60).
003800     02  FILLER                    PIC X(22).
