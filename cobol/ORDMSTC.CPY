000100******************************************************************
000200*               P E D I D O S   -   M A E S T R O                *
000300*----------------------------------------------------------------*
000400* COPY       : ORDMSTC                                          *
000500* APLICACION : PEDIDOS                                           *
000600* DESCRIPCION: LAYOUT DEL MAESTRO DE PEDIDOS (ORDMSTR). ARCHIVO  *
000700*              RELATIVE (NO HAY SOPORTE INDEXED/KSDS EN ESTE     *
000800*              BUILD); LA LLAVE RELATIVA LA ASIGNA EL PROGRAMA   *
000900*              QUE CREA EL PEDIDO Y SE LOCALIZA POR MEDIO DE LA  *
001000*              TABLA WKS-INDICE-MAESTRO EN WORKING-STORAGE.      *
001100*----------------------------------------------------------------*
001200*   FECHA     PROGRAMADOR        DESCRIPCION               TAG  *
001300*   02/03/1992 EEDR              VERSION INICIAL           P0001*
001400******************************************************************
001500 01  ORDMST-REGISTRO.
001600     02  ORDM-ORDER-ID             PIC X(20).
001700     02  ORDM-CUSTOMER-ID          PIC X(20).
001800     02  ORDM-CUSTOMER-PRENAME     PIC X(30).
001900     02  ORDM-CUSTOMER-NAME        PIC X(30).
002000     02  ORDM-SHIP-STREET          PIC X(40).
002100     02  ORDM-SHIP-CITY            PIC X(30).
002200     02  ORDM-SHIP-ZIP             PIC X(10).
002300     02  ORDM-SHIP-COUNTRY         PIC X(02).
002400     02  ORDM-ORDER-STATUS         PIC X(10).
002500         88  ORDM-STATUS-CREATED        VALUE 'CREATED'.
002600         88  ORDM-STATUS-PAID           VALUE 'PAID'.
002700         88  ORDM-STATUS-SHIPPED        VALUE 'SHIPPED'.
002800         88  ORDM-STATUS-DELIVERED      VALUE 'DELIVERED'.
002900         88  ORDM-STATUS-CANCELLED      VALUE 'CANCELLED'.
003000     02  ORDM-ITEM-COUNT           PIC 9(03).
003100     02  ORDM-TOTAL-AMOUNT         PIC S9(09)V99.
003200     02  FILLER                    PIC X(14).
