000100**************************************************************
000110* PEDIDOS - MANTENIMIENTO DE PEDIDOS (GET/LIST/CANCEL/UPDATE) *
000120*--------------------------------------------------------------
000130* FECHA       : 03/09/1994
000140* PROGRAMADOR : E. RAMIREZ D. (EEDR)
000150* APLICACION  : PEDIDOS
000160* PROGRAMA    : ORDMNT1
000170* TIPO        : BATCH
000180* DESCRIPCION : LEE TRANSACCIONES DE MANTENIMIENTO (ORDMTXN) Y
000190*             : LAS APLICA CONTRA EL MAESTRO DE PEDIDOS (ORDMSTR):
000200*             : G=CONSULTA UN PEDIDO, L=LISTA TODO EL MAESTRO,
000210*             : X=CANCELA UN PEDIDO, U=CAMBIA EL ESTADO DE UN
000220*             : PEDIDO. EL RESULTADO DE CADA TRANSACCION (O UNA
000230*             : LINEA POR CADA PEDIDO DEL MAESTRO CUANDO ES L) SE
000240*             : ESCRIBE EN ORDMOUT. SUSTITUYE LAS LLAMADAS
000250*             : DIRECTAS GET/LIST/CANCEL/UPDATE-STATUS DEL
000260*             : SERVICIO EN LINEA, QUE EN BATCH NO TIENEN QUIEN
000270*             : LAS INVOQUE.
000280* ARCHIVOS    : ORDMTXN=ENT, ORDMOUT=SAL, ORDMSTR=ACTUALIZA
000290* ACCION(ES)  : G=GET, L=LIST, X=CANCEL, U=UPDATE-STATUS
000300* CANAL       : BATCH NOCTURNO
000310* INSTALADO   : 10/09/1994
000320* BPM-RATIONAL: REQ-100231
000330* NOMBRE      : ORDMNT1 - MANTENIMIENTO DE PEDIDOS
000340**************************************************************
000350*                   HISTORIAL DE CAMBIOS
000360*
000370*   FECHA      PROG  TICKET     DESCRIPCION
000380*   ---------- ----- ---------- --------------------------------
000390*   03/09/1994 EEDR  MNT-0131   VERSION INICIAL. ATIENDE GET Y
000400*                                LIST CONTRA EL MAESTRO ORDMSTR.
000410*   11/01/1995 RCHV  MNT-0158   SE AGREGA ATENCION DE CANCEL CON
000420*                                REGLAS DE TRANSICION DE ESTADO.
000430*   02/05/1995 RCHV  MNT-0166   SE AGREGA ATENCION DE UPDATE DE
000440*                                ESTADO SIN VALIDACION DE
000450*                                TRANSICION.
000460*   14/03/1996 EEDR  MNT-0190   SE AGREGA INDICE EN MEMORIA PARA
000470*                                LOCALIZAR EL PEDIDO SIN RECORRER
000480*                                EL MAESTRO TRANSACCION POR
000490*                                TRANSACCION.
000500*   01/10/1998 MVDZ  Y2K-0002   REVISION Y2K: FECHA DE SISTEMA A
000510*                                4 DIGITOS DE ANIO (ACCEPT FROM
000520*                                DATE YYYYMMDD).
000530*   12/04/1999 MVDZ  Y2K-0009   VERIFICADO CIERRE 1999/2000 SIN
000540*                                IMPACTO EN CAMPOS DE FECHA.
000550*   19/07/2001 JLPR  MNT-0259   SE AGREGA VALIDACION DE CODIGO DE
000560*                                ACCION (CLASS WKS-ACCION-VALIDA)
000570*                                ANTES DE DESPACHAR LA TRANSAC.
000580*   15/01/2004 EEDR  MNT-0311   SE AGREGA CONTADORES POR TIPO DE
000590*                                TRANSACCION A LAS ESTADISTICAS
000600*                                FINALES.
000610*   09/08/2005 RCHV  MNT-0330   SE AGREGA RECONSTRUCCION DE
000620*                                INDICE DE MAESTRO AL INICIO.
000630*   21/02/2006 RCHV  MNT-0341   SE CAMBIA LA LECTURA DE ORDMTXN
000640*                                A EVALUATE DE FILE STATUS EN VEZ
000650*                                DE AT END, IGUAL QUE MIGRACFS.
000660**************************************************************
000670 IDENTIFICATION DIVISION.
000680 PROGRAM-ID. ORDMNT1.
000690 AUTHOR. E. RAMIREZ D.
000700 INSTALLATION. ALMACENES REFORMA S.A. - SISTEMAS.
000710 DATE-WRITTEN. SEPTIEMBRE 1994.
000720 DATE-COMPILED.
000730 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000740 ENVIRONMENT DIVISION.
000750*----------------------------------------------------------------
000760* CONFIGURATION SECTION - EL CLASS DE ABAJO ES EL CATALOGO DE
000770* CODIGOS DE ACCION VALIDOS; SE REVISA EN ATIENDE-TRANSACCION
000780* ANTES DE DESPACHAR, PARA QUE UN CODIGO FUERA DE CATALOGO NO
000790* CAIGA POR DEFECTO EN LA RAMA DE UPDATE.
000800*----------------------------------------------------------------
000810 CONFIGURATION SECTION.
000820 SPECIAL-NAMES.
000830     C01 IS TOP-OF-FORM
000840     CLASS WKS-ACCION-VALIDA IS 'G' 'L' 'X' 'U'.
000850*----------------------------------------------------------------
000860* INPUT-OUTPUT SECTION - ORDMTXN TRAE UNA TRANSACCION POR RENGLON,
000870* ORDMOUT RECIBE EL RESULTADO DE CADA UNA, Y ORDMSTR ES EL MISMO
000880* MAESTRO RELATIVE QUE ARMA ORDCAL1 (SE ABRE I-O PORQUE CANCEL Y
000890* UPDATE REESCRIBEN EL REGISTRO).
000900*----------------------------------------------------------------
000910 INPUT-OUTPUT SECTION.
000920 FILE-CONTROL.
000930     SELECT ORDMTXN ASSIGN TO ORDMTXN
000940            ORGANIZATION IS LINE SEQUENTIAL
000950            FILE STATUS IS FS-ORDMTXN.
000960     SELECT ORDMOUT ASSIGN TO ORDMOUT
000970            ORGANIZATION IS LINE SEQUENTIAL
000980            FILE STATUS IS FS-ORDMOUT.
000990     SELECT ORDMSTR ASSIGN TO ORDMSTR
001000            ORGANIZATION IS RELATIVE
001010            ACCESS MODE IS DYNAMIC
001020            RELATIVE KEY IS WKS-ORDM-REL-KEY
001030            FILE STATUS IS FS-ORDMSTR.
001040 DATA DIVISION.
001050 FILE SECTION.
001060 FD  ORDMTXN.
001070     COPY ORDMTXC.
001080 FD  ORDMOUT.
001090     COPY ORDMOUC.
001100 FD  ORDMSTR.
001110     COPY ORDMSTC.
001120 WORKING-STORAGE SECTION.
001130*----------------------------------------------------------------
001140* 14/03/1996 EEDR MNT-0190 - CAMPOS DE TRABAJO GENERALES
001150*----------------------------------------------------------------
001160 01  WKS-CAMPOS-DE-TRABAJO.
001170     02  WKS-PROGRAMA             PIC X(08) VALUE 'ORDMNT1'.
001180*       NOMBRE DEL PROGRAMA, PARA MENSAJES DE CONSOLA.
001190     02  WKS-ARCHIVO              PIC X(08) VALUE SPACES.
001200*       NOMBRE DEL ARCHIVO EN FALLA, LO LLENA APERTURA-ARCHIVOS.
001210*
001220*  ESTATUS DE ARCHIVO DE CADA SELECT; SE REVISAN DESPUES DE CADA
001230*  OPEN/READ/WRITE/REWRITE.
001240 01  WKS-STATUS-ARCHIVOS.
001250     02  FS-ORDMTXN                PIC 9(02) VALUE ZEROS.
001260     02  FS-ORDMOUT                PIC 9(02) VALUE ZEROS.
001270     02  FS-ORDMSTR                PIC 9(02) VALUE ZEROS.
001280*
001290*  CONTADORES DE LA CORRIDA, DESGLOSADOS POR TIPO DE TRANSACCION
001300*  Y POR RESULTADO, PARA LA CONSOLA (VER ESTADISTICAS-FINALES).
001310 01  WKS-CONTADORES.
001320     02  WKS-CONT-LEIDAS           PIC 9(07) COMP VALUE ZERO.
001330*       TRANSACCIONES LEIDAS DE ORDMTXN EN TODA LA CORRIDA.
001340     02  WKS-CONT-GET-OK           PIC 9(07) COMP VALUE ZERO.
001350*       CONSULTAS (G) QUE ENCONTRARON EL PEDIDO EN EL MAESTRO.
001360     02  WKS-CONT-GET-NF           PIC 9(07) COMP VALUE ZERO.
001370*       CONSULTAS (G) DE UN ORDER-ID QUE NO EXISTE EN EL MAESTRO.
001380     02  WKS-CONT-LIST             PIC 9(07) COMP VALUE ZERO.
001390*       RENGLONES DE SALIDA ESCRITOS POR UNA TRANSACCION L (LIST).
001400     02  WKS-CONT-CANCEL-OK        PIC 9(07) COMP VALUE ZERO.
001410*       CANCELACIONES (X) APLICADAS CON EXITO AL MAESTRO.
001420     02  WKS-CONT-CANCEL-ERR       PIC 9(07) COMP VALUE ZERO.
001430*       CANCELACIONES (X) RECHAZADAS: NO ENCONTRADO, YA CANCELADO
001440*       O YA ENVIADO/ENTREGADO (VER ATIENDE-CANCEL).
001450     02  WKS-CONT-UPDATE-OK        PIC 9(07) COMP VALUE ZERO.
001460*       CAMBIOS DE ESTADO (U) APLICADOS CON EXITO AL MAESTRO.
001470     02  WKS-CONT-UPDATE-NF        PIC 9(07) COMP VALUE ZERO.
001480*       CAMBIOS DE ESTADO (U) DE UN ORDER-ID QUE NO EXISTE.
001490     02  WKS-CONT-ACCION-INVAL     PIC 9(07) COMP VALUE ZERO.
001500*       TRANSACCIONES CON CODIGO DE ACCION FUERA DEL CATALOGO
001510*       'G'/'L'/'X'/'U' (VER ATIENDE-ACCION-INVALIDA).
001520     02  WKS-I                     PIC 9(05) COMP VALUE ZERO.
001530*       SUBINDICE DE RESULTADO DE BUSCA-EN-INDICE-MAESTRO.
001540     02  WKS-J                     PIC 9(05) COMP VALUE ZERO.
001550*       SUBINDICE DE RECORRIDO DE LA TABLA WKS-TABLA-MAESTRO,
001560*       TAMBIEN USADO COMO VARYING DE ESCRIBE-LISTA-MAESTRO.
001570*
001580*  MASCARA PARA IMPRIMIR CONTADORES CON COMAS DE MILLAR EN LA
001590*  CONSOLA; CAMPO DE TRABAJO SUELTO, POR ESO VA A NIVEL 77.
001600 77  WKS-MASCARA-CONTADOR          PIC Z,ZZZ,ZZ9.
001610*
001620 01  WKS-FLAGS.
001630     02  WKS-FIN-ORDMTXN           PIC 9(01) VALUE ZERO.
001640         88  FIN-ORDMTXN                     VALUE 1.
001650*           PRENDE CUANDO LEE-ORDMTXN LLEGA AL FINAL DE ORDMTXN;
001660*           CORTA EL PERFORM ATIENDE-TRANSACCION EN 000-MAIN.
001670*
001680*  01/10/1998 MVDZ Y2K-0002 - FECHA DE SISTEMA A 4 DIGITOS DE ANIO
001690 01  WKS-FECHA-HOY                 PIC 9(08) VALUE ZEROS.
001700*   FECHA DE LA CORRIDA, SOLO PARA EL MENSAJE DE ARRANQUE.
001710 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
001720     02  WKS-ANIO-HOY               PIC 9(04).
001730     02  WKS-MES-HOY                PIC 9(02).
001740     02  WKS-DIA-HOY                PIC 9(02).
001750*
001760*  19/07/2001 JLPR MNT-0259 - CLAVE DE BUSQUEDA EN EL INDICE
001770 01  WKS-CLAVE-BUSQUEDA.
001780     02  WKS-CLAVE-ORDER-ID         PIC X(20).
001790*       ORDER-ID QUE SE ESTA BUSCANDO EN LA TABLA WKS-TABLA-
001800*       MAESTRO; LO LLENA CADA ATIENDE-GET/CANCEL/UPDATE ANTES
001810*       DE LLAMAR A BUSCA-EN-INDICE-MAESTRO.
001820 01  WKS-CLAVE-BUSQUEDA-R REDEFINES WKS-CLAVE-BUSQUEDA.
001830     02  FILLER                     PIC X(20).
001840*       VISTA ALTERNA DEL GRUPO ANTERIOR (RESERVADA PARA UN
001850*       FUTURO CAMBIO DE LLAVE COMPUESTA; POR AHORA NO SE USA).
001860*
001870 01  WKS-TOTAL-VISTA                PIC S9(09)V99 VALUE ZEROS.
001880*   COPIA DE TRABAJO DE ORDM-TOTAL-AMOUNT PARA PASARLO A
001890*   ORDMO-TOTAL-AMOUNT SIN TOCAR EL BUFFER DEL MAESTRO.
001900 01  WKS-TOTAL-VISTA-R REDEFINES WKS-TOTAL-VISTA.
001910     02  WKS-TOTAL-VISTA-SIGNO      PIC X(01).
001920*       BYTE DE SIGNO DEL TOTAL VISTO, PARA REVISAR EN UN DUMP
001930*       QUE NUNCA SALGA UN TOTAL NEGATIVO DEL MAESTRO.
001940     02  FILLER                     PIC X(10).
001950*
001960*  LITERALES DE RESULTADO DE ESTE PROGRAMA; VAN A ORDMO-RESULT-MSG
001970*  TAL CUAL, SIN ARMADO DINAMICO (A DIFERENCIA DE ORDCAL1, AQUI
001980*  NINGUN MENSAJE LLEVA UN VALOR VARIABLE INCRUSTADO).
001990 01  WKS-MENSAJES.
002000     02  MSG-NO-ENCONTRADO          PIC X(60) VALUE
002010         'ORDER NOT FOUND'.
002020     02  MSG-YA-CANCELADO           PIC X(60) VALUE
002030         'ORDER ALREADY CANCELLED'.
002040     02  MSG-NO-CANCELABLE          PIC X(60) VALUE
002050         'ORDER CANNOT BE CANCELLED AFTER SHIPMENT'.
002060     02  MSG-ACCION-INVALIDA        PIC X(60) VALUE
002070         'INVALID ACTION CODE'.
002080*
002090*  09/08/2005 RCHV MNT-0330 - INDICE EN MEMORIA DEL MAESTRO
002100*  MISMA IDEA QUE EN ORDCAL1: ORDMSTR ES RELATIVE, ASI QUE PARA
002110*  LOCALIZAR UN ORDER-ID SIN LEER TODO EL ARCHIVO CADA VEZ SE
002120*  MANTIENE ESTE INDICE EN MEMORIA, RECONSTRUIDO AL ARRANCAR.
002130 01  WKS-INDICE-MAESTRO.
002140     02  WKS-MASTER-COUNT           PIC 9(05) COMP VALUE ZERO.
002150*       CUANTAS ENTRADAS TIENE LA TABLA AHORITA.
002160     02  WKS-TABLA-MAESTRO OCCURS 2000 TIMES
002170                            INDEXED BY WKS-MI.
002180         04  WKS-TM-ORDER-ID         PIC X(20).
002190         04  WKS-TM-REL-KEY          PIC 9(08) COMP.
002200*
002210*  LLAVE RELATIVA DE ORDMSTR; SUELTA A NIVEL 77 PORQUE LA
002220*  RELATIVE KEY DE UN SELECT NO PUEDE VIVIR DENTRO DE LA FD.
002230 77  WKS-ORDM-REL-KEY               PIC 9(08) COMP VALUE ZERO.
002240 PROCEDURE DIVISION.
002250*----------------------------------------------------------------
002260* 000-MAIN      - CONTROL GENERAL DEL PROGRAMA. UN SOLO PASE
002270* SECUENCIAL SOBRE ORDMTXN; CADA TRANSACCION SE DESPACHA SEGUN
002280* SU CODIGO DE ACCION CONTRA EL MAESTRO YA CARGADO EN MEMORIA.
002290*----------------------------------------------------------------
002300 000-MAIN SECTION.
002310*   EL INDICE SE CARGA UNA SOLA VEZ, ANTES DE LEER LA PRIMERA
002320*   TRANSACCION, PORQUE ESTE PROGRAMA NO AGREGA REGISTROS NUEVOS
002330*   AL MAESTRO (SOLO CONSULTA/CANCELA/ACTUALIZA LOS QUE YA
002340*   EXISTEN, A DIFERENCIA DE ORDCAL1 QUE SI DA DE ALTA).
002350     PERFORM APERTURA-ARCHIVOS      THRU APERTURA-ARCHIVOS-E
002360     PERFORM CARGA-FECHA-SISTEMA    THRU CARGA-FECHA-SISTEMA-E
002370     PERFORM CARGA-INDICE-MAESTRO   THRU CARGA-INDICE-MAESTRO-E
002380     PERFORM LEE-ORDMTXN            THRU LEE-ORDMTXN-E
002390     PERFORM ATIENDE-TRANSACCION    THRU ATIENDE-TRANSACCION-E
002400             UNTIL FIN-ORDMTXN
002410     PERFORM ESTADISTICAS-FINALES   THRU ESTADISTICAS-FINALES-E
002420     PERFORM CIERRA-ARCHIVOS        THRU CIERRA-ARCHIVOS-E
002430     STOP RUN.
002440 000-MAIN-E. EXIT.
002450*----------------------------------------------------------------
002460* APERTURA-ARCHIVOS - ABRE ARCHIVOS DE TRANSACCION Y EL MAESTRO.
002470* IGUAL QUE EN ORDCAL1, SI ORDMSTR TODAVIA NO EXISTE (STATUS 35)
002480* SE CREA VACIO ANTES DE ABRIRLO I-O.
002490*----------------------------------------------------------------
002500 APERTURA-ARCHIVOS SECTION.
002510*   ORDMTXN ES DE ENTRADA, ORDMOUT SE ABRE OUTPUT PORQUE SE
002520*   REESCRIBE COMPLETO EN CADA CORRIDA (NO SE ACUMULA DE UNA
002530*   CORRIDA A OTRA COMO SI LO HACE ORDMSTR).
002540     OPEN INPUT ORDMTXN
002550     IF FS-ORDMTXN NOT = 0
002560        MOVE 'ORDMTXN' TO WKS-ARCHIVO
002570        PERFORM ERROR-FATAL-ARCHIVO THRU ERROR-FATAL-ARCHIVO-E
002580     END-IF
002590     OPEN OUTPUT ORDMOUT
002600     IF FS-ORDMOUT NOT = 0
002610        MOVE 'ORDMOUT' TO WKS-ARCHIVO
002620        PERFORM ERROR-FATAL-ARCHIVO THRU ERROR-FATAL-ARCHIVO-E
002630     END-IF
002640     OPEN I-O ORDMSTR
002650     IF FS-ORDMSTR = 35
002660*      35 = ARCHIVO NO EXISTE; SE CREA VACIO Y SE REABRE I-O.
002670        CLOSE ORDMSTR
002680        OPEN OUTPUT ORDMSTR
002690        CLOSE ORDMSTR
002700        OPEN I-O ORDMSTR
002710     END-IF
002720     IF FS-ORDMSTR NOT = 0
002730        MOVE 'ORDMSTR' TO WKS-ARCHIVO
002740        PERFORM ERROR-FATAL-ARCHIVO THRU ERROR-FATAL-ARCHIVO-E
002750     END-IF.
002760 APERTURA-ARCHIVOS-E. EXIT.
002770*----------------------------------------------------------------
002780* CARGA-FECHA-SISTEMA - BANNER DE INICIO CON FECHA DE CORRIDA.
002790* 01/10/1998 MVDZ Y2K-0002
002800*----------------------------------------------------------------
002810 CARGA-FECHA-SISTEMA SECTION.
002820     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
002830     DISPLAY 'ORDMNT1 INICIA PROCESO - FECHA SISTEMA AAAAMMDD: '
002840             WKS-FECHA-HOY UPON CONSOLE.
002850 CARGA-FECHA-SISTEMA-E. EXIT.
002860*----------------------------------------------------------------
002870* CARGA-INDICE-MAESTRO - RECONSTRUYE EL INDICE EN MEMORIA LEYENDO
002880* TODO ORDMSTR CON START + READ NEXT, IGUAL QUE EN ORDCAL1. AQUI
002890* NO HACE FALTA LLEVAR LA LLAVE RELATIVA MAS ALTA (WKS-PROX-REL)
002900* PORQUE ESTE PROGRAMA NO DA DE ALTA REGISTROS NUEVOS.
002910* 09/08/2005 RCHV MNT-0330
002920*----------------------------------------------------------------
002930 CARGA-INDICE-MAESTRO SECTION.
002940     MOVE ZERO TO WKS-MASTER-COUNT
002950     MOVE 1 TO WKS-ORDM-REL-KEY
002960     START ORDMSTR KEY IS NOT LESS THAN WKS-ORDM-REL-KEY
002970         INVALID KEY MOVE 10 TO FS-ORDMSTR
002980     END-START
002990     PERFORM LEE-SIGUIENTE-MAESTRO THRU LEE-SIGUIENTE-MAESTRO-E
003000             UNTIL FS-ORDMSTR = 10.
003010 CARGA-INDICE-MAESTRO-E. EXIT.
003020*
003030 LEE-SIGUIENTE-MAESTRO SECTION.
003040     READ ORDMSTR NEXT RECORD
003050          AT END MOVE 10 TO FS-ORDMSTR
003060     END-READ
003070     IF FS-ORDMSTR NOT = 10
003080        ADD 1 TO WKS-MASTER-COUNT
003090        MOVE ORDM-ORDER-ID    TO
003100             WKS-TM-ORDER-ID (WKS-MASTER-COUNT)
003110        MOVE WKS-ORDM-REL-KEY TO
003120             WKS-TM-REL-KEY (WKS-MASTER-COUNT)
003130     END-IF.
003140 LEE-SIGUIENTE-MAESTRO-E. EXIT.
003150*----------------------------------------------------------------
003160* LEE-ORDMTXN - LECTURA DE LA SIGUIENTE TRANSACCION. REVISA EL
003170* FILE STATUS CON EVALUATE EN VEZ DE UN SIMPLE AT END, TOMANDO
003180* EL ESTILO DE LOS PARRAFOS DE LECTURA DE MIGRACFS.CBL (POR
003190* EJEMPLO PROCESAR-TC-EMPRESARIAL): WHEN 0 SIGUE, WHEN 10 (EOF)
003200* PRENDE LA BANDERA DE FIN, WHEN OTHER ES UN ERROR DE E/S QUE NO
003210* SE PUEDE IGNORAR Y ABORTA LA CORRIDA.
003220* 21/02/2006 RCHV MNT-0341
003230*----------------------------------------------------------------
003240 LEE-ORDMTXN SECTION.
003250     READ ORDMTXN
003260     END-READ
003270     EVALUATE FS-ORDMTXN
003280         WHEN 0
003290             CONTINUE
003300         WHEN 10
003310             MOVE 1 TO WKS-FIN-ORDMTXN
003320         WHEN OTHER
003330             MOVE 'ORDMTXN' TO WKS-ARCHIVO
003340             PERFORM ERROR-FATAL-ARCHIVO THRU ERROR-FATAL-ARCHIVO-E
003350     END-EVALUATE.
003360 LEE-ORDMTXN-E. EXIT.
003370*----------------------------------------------------------------
003380* ATIENDE-TRANSACCION - DESPACHA LA TRANSACCION SEGUN SU ACCION.
003390* PRIMERO REVISA QUE EL CODIGO ESTE EN EL CATALOGO (CLASS WKS-
003400* ACCION-VALIDA); SOLO SI ESTA BIEN SE DECIDE ENTRE GET/LIST/
003410* CANCEL/UPDATE CON UN IF ANIDADO (NO EVALUATE AQUI, PORQUE EL
003420* DESPACHO POR CODIGO DE ACCION SIEMPRE FUE ASI DESDE LA VERSION
003430* INICIAL Y NO HAY MOTIVO DE NEGOCIO PARA CAMBIARLO).
003440* 19/07/2001 JLPR MNT-0259 - VALIDACION DE CODIGO DE ACCION
003450*----------------------------------------------------------------
003460 ATIENDE-TRANSACCION SECTION.
003470     ADD 1 TO WKS-CONT-LEIDAS
003480*   EL CLASS CONDITION DE ARRIBA (WKS-ACCION-VALIDA) SOLO ACEPTA
003490*   'G','L','X','U'; CUALQUIER OTRO BYTE CAE EN LA RAMA DE ABAJO
003500*   SIN LLEGAR A TOCAR EL MAESTRO NI EL INDICE.
003510     IF ORDMTX-ACTION-CODE IS NOT WKS-ACCION-VALIDA
003520        PERFORM ATIENDE-ACCION-INVALIDA THRU ATIENDE-ACCION-INVALIDA-E
003530     ELSE
003540*      EL ORDEN DE LAS PRUEBAS (GET, LIST, CANCEL, Y POR
003550*      ELIMINACION UPDATE) ES EL MISMO DESDE LA VERSION INICIAL
003560*      DE 1994; NO REFLEJA FRECUENCIA DE USO NI PRIORIDAD, SOLO
003570*      EL ORDEN EN QUE SE FUERON AGREGANDO LAS ACCIONES.
003580        IF ORDMTX-ACCION-GET
003590           PERFORM ATIENDE-GET THRU ATIENDE-GET-E
003600        ELSE
003610           IF ORDMTX-ACCION-LIST
003620              PERFORM ATIENDE-LIST THRU ATIENDE-LIST-E
003630           ELSE
003640              IF ORDMTX-ACCION-CANCEL
003650                 PERFORM ATIENDE-CANCEL THRU ATIENDE-CANCEL-E
003660              ELSE
003670*               A ESTAS ALTURAS EL CLASS YA GARANTIZO QUE EL
003680*               UNICO CODIGO QUE PUEDE QUEDAR ES 'U'.
003690                 PERFORM ATIENDE-UPDATE THRU ATIENDE-UPDATE-E
003700              END-IF
003710           END-IF
003720        END-IF
003730     END-IF
003740     PERFORM LEE-ORDMTXN THRU LEE-ORDMTXN-E.
003750 ATIENDE-TRANSACCION-E. EXIT.
003760*----------------------------------------------------------------
003770* ATIENDE-GET - CONSULTA UN PEDIDO POR ORDER-ID. NO MODIFICA EL
003780* MAESTRO, SOLO LO LEE Y ECOA EL RESULTADO.
003790* 03/09/1994 EEDR MNT-0131
003800*----------------------------------------------------------------
003810 ATIENDE-GET SECTION.
003820*   LA LLAVE DE BUSQUEDA ES SIEMPRE EL ORDER-ID DE LA TRANSACCION.
003830     MOVE ORDMTX-ORDER-ID TO WKS-CLAVE-BUSQUEDA
003840     PERFORM BUSCA-EN-INDICE-MAESTRO THRU BUSCA-EN-INDICE-MAESTRO-E
003850*   EL ACTION-CODE Y EL ORDER-ID DE SALIDA SE LLENAN ANTES DE
003860*   SABER SI SE ENCONTRO O NO, PORQUE VAN IGUAL EN AMBOS CASOS.
003870     MOVE 'G' TO ORDMO-ACTION-CODE
003880     MOVE ORDMTX-ORDER-ID TO ORDMO-ORDER-ID
003890     IF WKS-I GREATER THAN ZERO
003900*      EL INDICE YA TRAE LA LLAVE RELATIVA; SE POSICIONA Y SE LEE
003910*      DIRECTO, SIN RECORRER EL MAESTRO.
003920        MOVE WKS-TM-REL-KEY (WKS-I) TO WKS-ORDM-REL-KEY
003930        READ ORDMSTR
003940             INVALID KEY
003950                PERFORM ERROR-FATAL-MAESTRO THRU ERROR-FATAL-MAESTRO-E
003960        END-READ
003970        PERFORM PREPARA-SALIDA-MAESTRO THRU PREPARA-SALIDA-MAESTRO-E
003980        ADD 1 TO WKS-CONT-GET-OK
003990     ELSE
004000*      EL ORDER-ID NO ESTA EN EL INDICE; NO HACE FALTA IR AL
004010*      MAESTRO PARA SABER QUE NO EXISTE.
004020        PERFORM PREPARA-SALIDA-NO-ENCONTRADO
004030                THRU PREPARA-SALIDA-NO-ENCONTRADO-E
004040        ADD 1 TO WKS-CONT-GET-NF
004050     END-IF
004060     WRITE ORDMOUT-REGISTRO.
004070 ATIENDE-GET-E. EXIT.
004080*----------------------------------------------------------------
004090* ATIENDE-LIST - LISTA TODOS LOS PEDIDOS DEL MAESTRO, UNO POR
004100* RENGLON DE ORDMOUT, EN EL ORDEN EN QUE QUEDARON EN EL INDICE
004110* (ORDEN DE ALTA, NO ORDENADO POR ORDER-ID).
004120* 03/09/1994 EEDR MNT-0131
004130*----------------------------------------------------------------
004140 ATIENDE-LIST SECTION.
004150*   RECORRE LA TABLA EN MEMORIA DE PRINCIPIO A FIN, NO EL ARCHIVO
004160*   ORDMSTR DIRECTAMENTE, PORQUE LA TABLA YA TIENE TODAS LAS
004170*   LLAVES RELATIVAS CARGADAS DESDE CARGA-INDICE-MAESTRO.
004180     PERFORM ESCRIBE-LISTA-MAESTRO THRU ESCRIBE-LISTA-MAESTRO-E
004190             VARYING WKS-J FROM 1 BY 1
004200             UNTIL WKS-J GREATER THAN WKS-MASTER-COUNT.
004210 ATIENDE-LIST-E. EXIT.
004220*
004230 ESCRIBE-LISTA-MAESTRO SECTION.
004240*   POSICIONA EN LA LLAVE RELATIVA DE LA ENTRADA WKS-J Y LEE EL
004250*   REGISTRO CORRESPONDIENTE DEL MAESTRO.
004260     MOVE WKS-TM-REL-KEY (WKS-J) TO WKS-ORDM-REL-KEY
004270     READ ORDMSTR
004280          INVALID KEY
004290             PERFORM ERROR-FATAL-MAESTRO THRU ERROR-FATAL-MAESTRO-E
004300     END-READ
004310     MOVE 'L' TO ORDMO-ACTION-CODE
004320     PERFORM PREPARA-SALIDA-MAESTRO THRU PREPARA-SALIDA-MAESTRO-E
004330     WRITE ORDMOUT-REGISTRO
004340     ADD 1 TO WKS-CONT-LIST.
004350 ESCRIBE-LISTA-MAESTRO-E. EXIT.
004360*----------------------------------------------------------------
004370* ATIENDE-CANCEL - CANCELA UN PEDIDO SI LA TRANSICION LO PERMITE.
004380* UN PEDIDO YA CANCELADO O YA ENVIADO/ENTREGADO NO SE PUEDE
004390* CANCELAR; EN AMBOS CASOS SE RECHAZA SIN TOCAR EL MAESTRO.
004400* 11/01/1995 RCHV MNT-0158
004410*----------------------------------------------------------------
004420 ATIENDE-CANCEL SECTION.
004430     MOVE ORDMTX-ORDER-ID TO WKS-CLAVE-BUSQUEDA
004440     PERFORM BUSCA-EN-INDICE-MAESTRO THRU BUSCA-EN-INDICE-MAESTRO-E
004450     MOVE 'X' TO ORDMO-ACTION-CODE
004460     MOVE ORDMTX-ORDER-ID TO ORDMO-ORDER-ID
004470     IF WKS-I GREATER THAN ZERO
004480        MOVE WKS-TM-REL-KEY (WKS-I) TO WKS-ORDM-REL-KEY
004490        READ ORDMSTR
004500             INVALID KEY
004510                PERFORM ERROR-FATAL-MAESTRO THRU ERROR-FATAL-MAESTRO-E
004520        END-READ
004530        IF ORDM-STATUS-CANCELLED
004540*         REGLA: NO SE PUEDE CANCELAR DOS VECES EL MISMO PEDIDO.
004550           PERFORM PREPARA-SALIDA-ERROR-MAESTRO
004560                   THRU PREPARA-SALIDA-ERROR-MAESTRO-E
004570           MOVE MSG-YA-CANCELADO TO ORDMO-RESULT-MSG
004580           ADD 1 TO WKS-CONT-CANCEL-ERR
004590        ELSE
004600           IF ORDM-STATUS-SHIPPED OR ORDM-STATUS-DELIVERED
004610*            REGLA: UN PEDIDO YA ENVIADO O ENTREGADO NO SE PUEDE
004620*            CANCELAR (EL PAQUETE YA SALIO DE LA BODEGA).
004630              PERFORM PREPARA-SALIDA-ERROR-MAESTRO
004640                      THRU PREPARA-SALIDA-ERROR-MAESTRO-E
004650              MOVE MSG-NO-CANCELABLE TO ORDMO-RESULT-MSG
004660              ADD 1 TO WKS-CONT-CANCEL-ERR
004670           ELSE
004680*            TRANSICION PERMITIDA; SE REESCRIBE EL MAESTRO CON
004690*            EL NUEVO ESTADO.
004700              MOVE 'CANCELLED' TO ORDM-ORDER-STATUS
004710              REWRITE ORDMST-REGISTRO
004720                      INVALID KEY
004730                         PERFORM ERROR-FATAL-MAESTRO
004740                                 THRU ERROR-FATAL-MAESTRO-E
004750              END-REWRITE
004760              PERFORM PREPARA-SALIDA-MAESTRO
004770                      THRU PREPARA-SALIDA-MAESTRO-E
004780              ADD 1 TO WKS-CONT-CANCEL-OK
004790           END-IF
004800        END-IF
004810     ELSE
004820        PERFORM PREPARA-SALIDA-NO-ENCONTRADO
004830                THRU PREPARA-SALIDA-NO-ENCONTRADO-E
004840        ADD 1 TO WKS-CONT-CANCEL-ERR
004850     END-IF
004860     WRITE ORDMOUT-REGISTRO.
004870 ATIENDE-CANCEL-E. EXIT.
004880*----------------------------------------------------------------
004890* ATIENDE-UPDATE - CAMBIA EL ESTADO DE UN PEDIDO SIN VALIDAR LA
004900* TRANSICION (SOLO VALIDA QUE EL PEDIDO EXISTA); A DIFERENCIA DE
004910* CANCEL, UPDATE ACEPTA CUALQUIER ORDMTX-NEW-STATUS TAL CUAL LO
004920* TRAE LA TRANSACCION, SIN CATALOGO DE ESTADOS VALIDOS.
004930* 02/05/1995 RCHV MNT-0166
004940*----------------------------------------------------------------
004950 ATIENDE-UPDATE SECTION.
004960     MOVE ORDMTX-ORDER-ID TO WKS-CLAVE-BUSQUEDA
004970     PERFORM BUSCA-EN-INDICE-MAESTRO THRU BUSCA-EN-INDICE-MAESTRO-E
004980     MOVE 'U' TO ORDMO-ACTION-CODE
004990     MOVE ORDMTX-ORDER-ID TO ORDMO-ORDER-ID
005000     IF WKS-I GREATER THAN ZERO
005010        MOVE WKS-TM-REL-KEY (WKS-I) TO WKS-ORDM-REL-KEY
005020        READ ORDMSTR
005030             INVALID KEY
005040                PERFORM ERROR-FATAL-MAESTRO THRU ERROR-FATAL-MAESTRO-E
005050        END-READ
005060*      NO SE VALIDA LA TRANSICION DE ESTADO AQUI, A DIFERENCIA DE
005070*      ATIENDE-CANCEL; ESTE VERBO EXISTE PARA QUE OPERACIONES
005080*      PUEDA FORZAR UN ESTADO CUANDO EL FLUJO NORMAL NO ALCANZA
005090*      (POR EJEMPLO, REABRIR UN PEDIDO CANCELADO POR ERROR).
005100        MOVE ORDMTX-NEW-STATUS TO ORDM-ORDER-STATUS
005110        REWRITE ORDMST-REGISTRO
005120                INVALID KEY
005130                   PERFORM ERROR-FATAL-MAESTRO THRU ERROR-FATAL-MAESTRO-E
005140        END-REWRITE
005150        PERFORM PREPARA-SALIDA-MAESTRO THRU PREPARA-SALIDA-MAESTRO-E
005160        ADD 1 TO WKS-CONT-UPDATE-OK
005170     ELSE
005180        PERFORM PREPARA-SALIDA-NO-ENCONTRADO
005190                THRU PREPARA-SALIDA-NO-ENCONTRADO-E
005200        ADD 1 TO WKS-CONT-UPDATE-NF
005210     END-IF
005220     WRITE ORDMOUT-REGISTRO.
005230 ATIENDE-UPDATE-E. EXIT.
005240*----------------------------------------------------------------
005250* ATIENDE-ACCION-INVALIDA - CODIGO DE ACCION FUERA DE CATALOGO.
005260* SE ECOA LA TRANSACCION CON RESULT-FLAG='N' Y EL MENSAJE FIJO,
005270* SIN TOCAR EL MAESTRO NI EL INDICE.
005280* 19/07/2001 JLPR MNT-0259
005290*----------------------------------------------------------------
005300 ATIENDE-ACCION-INVALIDA SECTION.
005310*   NO SE BUSCA EN EL INDICE NI SE ARMA ORDMO-ORDER-STATUS/TOTAL
005320*   PORQUE NO SE SABE SI ORDMTX-ORDER-ID ES SIQUIERA UN PEDIDO
005330*   VALIDO; SE ECOA VACIO/CERO CON EL MENSAJE FIJO.
005340     MOVE ORDMTX-ACTION-CODE TO ORDMO-ACTION-CODE
005350     MOVE ORDMTX-ORDER-ID    TO ORDMO-ORDER-ID
005360     MOVE SPACES             TO ORDMO-ORDER-STATUS
005370     MOVE ZEROS              TO ORDMO-TOTAL-AMOUNT
005380     MOVE 'N'                TO ORDMO-RESULT-FLAG
005390     MOVE MSG-ACCION-INVALIDA TO ORDMO-RESULT-MSG
005400     ADD 1 TO WKS-CONT-ACCION-INVAL
005410     WRITE ORDMOUT-REGISTRO.
005420 ATIENDE-ACCION-INVALIDA-E. EXIT.
005430*----------------------------------------------------------------
005440* PREPARA-SALIDA-MAESTRO - ARMA LA LINEA DE SALIDA A PARTIR DE UN
005450* REGISTRO DE ORDMSTR YA LEIDO (EXITO, RESULT-FLAG='Y').
005460*----------------------------------------------------------------
005470 PREPARA-SALIDA-MAESTRO SECTION.
005480*   EL TOTAL PASA POR WKS-TOTAL-VISTA (MISMO PIC QUE ORDM-TOTAL-
005490*   AMOUNT) EN VEZ DE MOVERSE DIRECTO, PARA PODER REDEFINIRLO Y
005500*   REVISAR EL BYTE DE SIGNO SIN TOCAR EL BUFFER DEL MAESTRO.
005510     MOVE ORDM-ORDER-ID     TO ORDMO-ORDER-ID
005520     MOVE ORDM-ORDER-STATUS TO ORDMO-ORDER-STATUS
005530     MOVE ORDM-TOTAL-AMOUNT TO WKS-TOTAL-VISTA
005540     MOVE WKS-TOTAL-VISTA   TO ORDMO-TOTAL-AMOUNT
005550     MOVE 'Y'               TO ORDMO-RESULT-FLAG
005560     MOVE SPACES            TO ORDMO-RESULT-MSG.
005570 PREPARA-SALIDA-MAESTRO-E. EXIT.
005580*----------------------------------------------------------------
005590* PREPARA-SALIDA-ERROR-MAESTRO - MISMO ARMADO QUE EL ANTERIOR
005600* PERO CON RESULT-FLAG='N'; QUIEN LLAMA A ESTE PARRAFO LLENA EL
005610* RESULT-MSG DESPUES, CON EL MENSAJE ESPECIFICO DEL RECHAZO.
005620*----------------------------------------------------------------
005630 PREPARA-SALIDA-ERROR-MAESTRO SECTION.
005640*   AQUI SI HAY REGISTRO DE ORDMSTR (EL PEDIDO EXISTE), SOLO QUE
005650*   LA TRANSICION DE ESTADO PEDIDA NO SE PUEDE APLICAR.
005660     MOVE ORDM-ORDER-ID     TO ORDMO-ORDER-ID
005670     MOVE ORDM-ORDER-STATUS TO ORDMO-ORDER-STATUS
005680     MOVE ORDM-TOTAL-AMOUNT TO WKS-TOTAL-VISTA
005690     MOVE WKS-TOTAL-VISTA   TO ORDMO-TOTAL-AMOUNT
005700     MOVE 'N'               TO ORDMO-RESULT-FLAG.
005710 PREPARA-SALIDA-ERROR-MAESTRO-E. EXIT.
005720*----------------------------------------------------------------
005730* PREPARA-SALIDA-NO-ENCONTRADO - EL ORDER-ID NO ESTA EN EL
005740* INDICE; SE ECOA VACIO/CERO CON EL MENSAJE FIJO CORRESPONDIENTE.
005750*----------------------------------------------------------------
005760 PREPARA-SALIDA-NO-ENCONTRADO SECTION.
005770*   NO HAY REGISTRO DE ORDMSTR QUE LEER, ASI QUE LOS CAMPOS DE
005780*   ESTADO Y TOTAL SALEN EN BLANCO/CERO EN VEZ DE COPIARSE.
005790     MOVE SPACES            TO ORDMO-ORDER-STATUS
005800     MOVE ZEROS             TO ORDMO-TOTAL-AMOUNT
005810     MOVE 'N'                TO ORDMO-RESULT-FLAG
005820     MOVE MSG-NO-ENCONTRADO  TO ORDMO-RESULT-MSG.
005830 PREPARA-SALIDA-NO-ENCONTRADO-E. EXIT.
005840*----------------------------------------------------------------
005850* BUSCA-EN-INDICE-MAESTRO - BUSQUEDA LINEAL POR ORDER-ID SOBRE
005860* LA TABLA EN MEMORIA; WKS-I QUEDA EN CERO SI NO SE ENCUENTRA.
005870* 14/03/1996 EEDR MNT-0190
005880*----------------------------------------------------------------
005890 BUSCA-EN-INDICE-MAESTRO SECTION.
005900*   WKS-I EMPIEZA EN CERO Y SOLO CAMBIA SI COMPARA-INDICE-MAESTRO
005910*   ENCUENTRA UNA COINCIDENCIA; SI LA TABLA SE AGOTA SIN
005920*   ENCONTRAR NADA, WKS-I SE QUEDA EN CERO Y ASI LO INTERPRETAN
005930*   ATIENDE-GET/LIST/CANCEL/UPDATE (WKS-I = 0 QUIERE DECIR
005940*   "ORDER-ID NO ENCONTRADO").
005950     MOVE ZERO TO WKS-I
005960     PERFORM COMPARA-INDICE-MAESTRO THRU COMPARA-INDICE-MAESTRO-E
005970             VARYING WKS-J FROM 1 BY 1
005980             UNTIL WKS-J GREATER THAN WKS-MASTER-COUNT
005990                OR WKS-I GREATER THAN ZERO.
006000 BUSCA-EN-INDICE-MAESTRO-E. EXIT.
006010*
006020 COMPARA-INDICE-MAESTRO SECTION.
006030*   COMPARA UNA SOLA ENTRADA DE LA TABLA CONTRA LA LLAVE BUSCADA;
006040*   SE INVOCA UNA VEZ POR CADA VUELTA DEL PERFORM VARYING DE
006050*   ARRIBA (BUSQUEDA LINEAL, NO HAY INDICE ORDENADO NI SEARCH
006060*   PORQUE LA TABLA NO ESTA ORDENADA POR ORDER-ID).
006070     IF WKS-TM-ORDER-ID (WKS-J) = WKS-CLAVE-BUSQUEDA
006080        MOVE WKS-J TO WKS-I
006090     END-IF.
006100 COMPARA-INDICE-MAESTRO-E. EXIT.
006110*----------------------------------------------------------------
006120* ESTADISTICAS-FINALES - RESUMEN DE CORRIDA EN CONSOLA, PARA QUE
006130* OPERACIONES REVISE EL SPOOL SIN ABRIR ORDMOUT.
006140* 15/01/2004 EEDR MNT-0311
006150*----------------------------------------------------------------
006160 ESTADISTICAS-FINALES SECTION.
006170     DISPLAY '==================================' UPON CONSOLE
006180     DISPLAY 'ORDMNT1 - RESUMEN DE EJECUCION' UPON CONSOLE
006190     MOVE WKS-CONT-LEIDAS TO WKS-MASCARA-CONTADOR
006200     DISPLAY 'TRANSACCIONES LEIDAS  : ' WKS-MASCARA-CONTADOR
006210             UPON CONSOLE
006220     MOVE WKS-CONT-GET-OK TO WKS-MASCARA-CONTADOR
006230     DISPLAY 'GET ENCONTRADOS       : ' WKS-MASCARA-CONTADOR
006240             UPON CONSOLE
006250     MOVE WKS-CONT-GET-NF TO WKS-MASCARA-CONTADOR
006260     DISPLAY 'GET NO ENCONTRADOS    : ' WKS-MASCARA-CONTADOR
006270             UPON CONSOLE
006280     MOVE WKS-CONT-LIST TO WKS-MASCARA-CONTADOR
006290     DISPLAY 'RENGLONES DE LIST     : ' WKS-MASCARA-CONTADOR
006300             UPON CONSOLE
006310     MOVE WKS-CONT-CANCEL-OK TO WKS-MASCARA-CONTADOR
006320     DISPLAY 'CANCEL APLICADOS      : ' WKS-MASCARA-CONTADOR
006330             UPON CONSOLE
006340     MOVE WKS-CONT-CANCEL-ERR TO WKS-MASCARA-CONTADOR
006350     DISPLAY 'CANCEL RECHAZADOS     : ' WKS-MASCARA-CONTADOR
006360             UPON CONSOLE
006370     MOVE WKS-CONT-UPDATE-OK TO WKS-MASCARA-CONTADOR
006380     DISPLAY 'UPDATE APLICADOS      : ' WKS-MASCARA-CONTADOR
006390             UPON CONSOLE
006400     MOVE WKS-CONT-UPDATE-NF TO WKS-MASCARA-CONTADOR
006410     DISPLAY 'UPDATE NO ENCONTRADOS : ' WKS-MASCARA-CONTADOR
006420             UPON CONSOLE
006430     MOVE WKS-CONT-ACCION-INVAL TO WKS-MASCARA-CONTADOR
006440     DISPLAY 'ACCIONES INVALIDAS    : ' WKS-MASCARA-CONTADOR
006450             UPON CONSOLE
006460     DISPLAY '==================================' UPON CONSOLE.
006470 ESTADISTICAS-FINALES-E. EXIT.
006480*----------------------------------------------------------------
006490* CIERRA-ARCHIVOS - CIERRE ORDENADO DE TODOS LOS ARCHIVOS.
006500*----------------------------------------------------------------
006510 CIERRA-ARCHIVOS SECTION.
006520*   UN SOLO CLOSE CON LOS TRES ARCHIVOS; NO HAY NADA QUE REVISAR
006530*   AQUI PORQUE EL PROGRAMA YA VA DE SALIDA EN CUALQUIER CASO.
006540     CLOSE ORDMTXN ORDMOUT ORDMSTR.
006550 CIERRA-ARCHIVOS-E. EXIT.
006560*----------------------------------------------------------------
006570* ERROR-FATAL-ARCHIVO - ABORTA LA CORRIDA POR ERROR DE APERTURA
006580* O DE LECTURA (DESDE 21/02/2006 TAMBIEN LO INVOCA LEE-ORDMTXN
006590* CUANDO EL FILE STATUS DE ORDMTXN NO ES 0 NI 10).
006600*----------------------------------------------------------------
006610 ERROR-FATAL-ARCHIVO SECTION.
006620*   RETURN-CODE 91 LE DICE AL JCL QUE FUE UN ERROR DE APERTURA O
006630*   DE LECTURA, NO UN ERROR DE NEGOCIO; OPERACIONES DISTINGUE
006640*   ESTE CODIGO DEL 92 (ERROR DE ESCRITURA EN EL MAESTRO) PARA
006650*   SABER DONDE EMPEZAR A REVISAR.
006660     DISPLAY '>>> ERROR AL ABRIR ARCHIVO ' WKS-ARCHIVO ' <<<'
006670             UPON CONSOLE
006680     DISPLAY '>>> VERIFICAR FILE STATUS EN EL SPOOL DEL JOB <<<'
006690             UPON CONSOLE
006700     MOVE 91 TO RETURN-CODE
006710     STOP RUN.
006720 ERROR-FATAL-ARCHIVO-E. EXIT.
006730*----------------------------------------------------------------
006740* ERROR-FATAL-MAESTRO - ABORTA LA CORRIDA POR ERROR DE E/S EN EL
006750* MAESTRO (LECTURA, ESCRITURA O REESCRITURA). NO SE INTENTA
006760* SALTAR LA TRANSACCION; UN ERROR AQUI COMPROMETE LA INTEGRIDAD
006770* DEL MAESTRO PARA TODAS LAS TRANSACCIONES QUE VIENEN DESPUES.
006780*----------------------------------------------------------------
006790 ERROR-FATAL-MAESTRO SECTION.
006800     DISPLAY '>>> ERROR DE E/S EN ORDMSTR, FILE STATUS='
006810             FS-ORDMSTR ' <<<' UPON CONSOLE
006820     MOVE 92 TO RETURN-CODE
006830     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
006840     STOP RUN.
006850 ERROR-FATAL-MAESTRO-E. EXIT.
