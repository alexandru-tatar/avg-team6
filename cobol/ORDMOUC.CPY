000100******************************************************************
000200*          P E D I D O S   -   R E S U L T A D O                 *
000300*----------------------------------------------------------------*
000400* COPY       : ORDMOUC                                          *
000500* APLICACION : PEDIDOS                                           *
000600* DESCRIPCION: LAYOUT DEL RENGLON DE RESULTADO DE MANTENIMIENTO  *
000700*              (ORDMOUT). UN RENGLON POR TRANSACCION ATENDIDA, O *
000800*              UN RENGLON POR REGISTRO MAESTRO CUANDO LA ACCION  *
000900*              ES 'L' (LIST). NO ES UN REPORTE CON ENCABEZADOS   *
001000*              NI QUIEBRES DE CONTROL, SOLO EL ECO PLANO DE LA   *
001100*              OPERACION, IGUAL QUE ORDOUT.                      *
001200*----------------------------------------------------------------*
001300*   FECHA     PROGRAMADOR        DESCRIPCION               TAG  *
001400*   03/09/1994 EEDR              VERSION INICIAL           P0129*
001500******************************************************************
001600 01  ORDMOUT-REGISTRO.
001700     02  ORDMO-ACTION-CODE         PIC X(01).
001800     02  ORDMO-ORDER-ID            PIC X(20).
001900     02  ORDMO-ORDER-STATUS        PIC X(10).
002000     02  ORDMO-TOTAL-AMOUNT        PIC S9(09)V99.
002100     02  ORDMO-RESULT-FLAG         PIC X(01).
002200         88  ORDMO-RESULT-OK            VALUE 'Y'.
002300         88  ORDMO-RESULT-ERROR         VALUE 'N'.
002400     02  ORDMO-RESULT-MSG          PIC X(60).
002500     02  FILLER                    PIC X(07).
