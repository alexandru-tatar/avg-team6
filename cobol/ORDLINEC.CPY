000100******************************************************************
000200*               P E D I D O S   -   D E T A L L E                *
000300*----------------------------------------------------------------*
000400* COPY       : ORDLINEC                                         *
000500* APLICACION : PEDIDOS                                           *
000600* DESCRIPCION: LAYOUT DE LINEA DE PEDIDO (ORDLINE). CERO O MAS   *
000700*              REGISTROS POR PEDIDO, LLAVE ORDL-LINE-ORDER-ID +  *
000800*              ORDL-LINE-SEQ. LAS LINEAS DE UN MISMO PEDIDO SE   *
000900*              PRESENTAN CONTIGUAS Y EN ORDEN ASCENDENTE DE      *
001000*              ORDL-LINE-SEQ, SIN NECESIDAD DE SORT EN EL JOB.   *
001100*----------------------------------------------------------------*
001200*   FECHA     PROGRAMADOR        DESCRIPCION               TAG  *
001300*   02/03/1992 EEDR              VERSION INICIAL           P0001*
001400******************************************************************
001500 01  ORDLIN-REGISTRO.
001600     02  ORDL-LINE-ORDER-ID        PIC X(20).
001700     02  ORDL-LINE-SEQ             PIC 9(03).
001800     02  ORDL-PRODUCT-ID           PIC X(15).
001900     02  ORDL-QUANTITY             PIC 9(05).
002000     02  ORDL-UNIT-PRICE           PIC S9(07)V99.
002100     02  ORDL-EXTENDED-AMOUNT      PIC S9(09)V99.
002200     02  FILLER                    PIC X(07).
