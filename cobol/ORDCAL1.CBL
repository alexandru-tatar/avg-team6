000100**************************************************************
000110* PEDIDOS - CALCULO Y VALIDACION DE PEDIDOS                  *
000120*--------------------------------------------------------------
000130* FECHA       : 02/03/1992
000140* PROGRAMADOR : E. RAMIREZ D. (EEDR)
000150* APLICACION  : PEDIDOS
000160* PROGRAMA    : ORDCAL1
000170* TIPO        : BATCH
000180* DESCRIPCION : LEE EL ENCABEZADO DE CADA PEDIDO (ORDHDR) JUNTO
000190*             : A SUS LINEAS (ORDLINE), VALIDA CLIENTE, LINEAS
000200*             : Y TOTAL, CALCULA EL TOTAL A PARTIR DE CANTIDAD
000210*             : POR PRECIO UNITARIO, ASIGNA IDENTIFICADOR Y
000220*             : ESTADO CUANDO VIENEN EN BLANCO, DA DE ALTA EL
000230*             : PEDIDO EN EL MAESTRO (ORDMSTR) SI ES VALIDO Y
000240*             : ESCRIBE EL ECO DE RESULTADO EN ORDOUT.
000250* ARCHIVOS    : ORDHDR=ENT, ORDLINE=ENT, ORDOUT=SAL, ORDMSTR=ALT
000260* ACCION(ES)  : V=VALIDAR, C=CALCULAR, A=ALTA EN MAESTRO
000270* CANAL       : BATCH NOCTURNO
000280* INSTALADO   : 15/03/1992
000290* BPM-RATIONAL: REQ-100231
000300* NOMBRE      : ORDCAL1 - CALCULO Y VALIDACION DE PEDIDOS
000310**************************************************************
000320*                   HISTORIAL DE CAMBIOS
000330*
000340*   FECHA      PROG  TICKET     DESCRIPCION
000350*   ---------- ----- ---------- --------------------------------
000360*   02/03/1992 EEDR  INI-0001   VERSION INICIAL. LECTURA DE
000370*                                ENCABEZADO Y LINEAS, ALTA EN
000380*                                MAESTRO DE PEDIDOS.
000390*   14/07/1992 EEDR  INI-0037   SE AGREGA VALIDACION DE PRODUCTO,
000400*                                CANTIDAD Y PRECIO POR LINEA.
000410*   09/11/1993 JLPR  MNT-0104   CORRIGE REDONDEO DEL TOTAL
000420*                                CALCULADO (ROUNDED, HALF-UP).
000430*   22/02/1994 EEDR  MNT-0129   SE AGREGA SWITCH UPSI-0 PARA EL
000440*                                MODO "OMS" (TOTAL OBLIGATORIO Y
000450*                                VERIFICADO CONTRA LAS LINEAS).
000460*   03/09/1994 EEDR  MNT-0131   SE AGREGA ORDMTXN/ORDMOUT PARA
000470*                                MANTENIMIENTO DE PEDIDOS (VER
000480*                                PROGRAMA ORDMNT1).
000490*   18/01/1995 RCHV  MNT-0158   SE AGREGA CONTEO DE DUPLICADOS
000500*                                Y RECHAZO DE PEDIDOS EXISTENTES.
000510*   30/06/1996 EEDR  MNT-0201   SE CAMBIA LA GENERACION DE ID A
000520*                                SECUENCIA NUMERIC DE 8 DIGITOS
000530*                                CON PREFIJO "ORD-".
000540*   01/10/1998 MVDZ  Y2K-0002   REVISION Y2K: FECHA DE SISTEMA A
000550*                                4 DIGITOS DE ANIO (ACCEPT FROM
000560*                                DATE YYYYMMDD).
000570*   12/04/1999 MVDZ  Y2K-0009   VERIFICADO CIERRE 1999/2000 SIN
000580*                                IMPACTO EN CAMPOS DE FECHA.
000590*   20/11/2000 JLPR  MNT-0244   SE AMPLIA MENSAJE DE DESCUADRE
000600*                                DE TOTAL PARA INCLUIR MONTO
000610*                                PROVISTO Y CALCULADO.
000620*   07/05/2002 RCHV  MNT-0277   SE AGREGA VALIDACION DE CLIENTE
000630*                                EN BLANCO ANTES DE GENERAR ID.
000640*   15/01/2004 EEDR  MNT-0311   SE AGREGA CONTADOR DE DUPLICADOS
000650*                                Y DE IDS GENERADOS A LAS
000660*                                ESTADISTICAS FINALES.
000670*   09/08/2005 RCHV  MNT-0330   SE AGREGA RECONSTRUCCION DE
000680*                                INDICE DE MAESTRO AL INICIO
000690*                                PARA SOPORTAR CORRIDAS SUCESIVAS.
000700*   14/02/2006 RCHV  MNT-0341   SE CAMBIA LA ALTA EN ORDMSTR A
000710*                                EVALUATE DE FILE STATUS EN VEZ
000720*                                DE INVALID KEY, COMO ORDMNT1.
000730*****************************************************************
000740 IDENTIFICATION DIVISION.
000750 PROGRAM-ID. ORDCAL1.
000760 AUTHOR. E. RAMIREZ D.
000770 INSTALLATION. ALMACENES REFORMA S.A. - SISTEMAS.
000780 DATE-WRITTEN. MARZO 1992.
000790 DATE-COMPILED.
000800 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000810 ENVIRONMENT DIVISION.
000820*----------------------------------------------------------------
000830* CONFIGURATION SECTION - AQUI VIVE EL SWITCH DE MODO OMS/SHOP.
000840* EL JCL QUE INVOCA ORDCAL1 PRENDE O APAGA EL UPSI-0 DEL SISTEMA
000850* OPERATIVO ANTES DEL EXEC; EL PROGRAMA SOLO LO LEE.
000860*----------------------------------------------------------------
000870 CONFIGURATION SECTION.
000880 SPECIAL-NAMES.
000890     C01 IS TOP-OF-FORM
000900     UPSI-0 IS WKS-SWITCH-MODO
000910         ON STATUS IS MODO-OMS-SI
000920         OFF STATUS IS MODO-OMS-NO.
000930*----------------------------------------------------------------
000940* INPUT-OUTPUT SECTION - CUATRO ARCHIVOS: DOS DE ENTRADA
000950* (ORDHDR/ORDLINE), UNO DE ECO DE SALIDA (ORDOUT) Y EL MAESTRO
000960* DE PEDIDOS (ORDMSTR), QUE SE ABRE I-O PORQUE ESTE PROGRAMA LE
000970* AGREGA REGISTROS NUEVOS.
000980*----------------------------------------------------------------
000990 INPUT-OUTPUT SECTION.
001000 FILE-CONTROL.
001010     SELECT ORDHDR  ASSIGN TO ORDHDR
001020*          ENCABEZADOS DE PEDIDO, UNO POR PEDIDO, EN EL ORDEN EN
001030*          QUE LOS DEJO EL PROCESO ANTERIOR (SIN ORDENAR POR ID).
001040            ORGANIZATION IS LINE SEQUENTIAL
001050            FILE STATUS IS FS-ORDHDR.
001060     SELECT ORDLINE ASSIGN TO ORDLINE
001070*          LINEAS DE PEDIDO, EN EL MISMO ORDEN QUE ORDHDR; SE
001080*          LEEN CONTRA EL ENCABEZADO POR ORDL-LINE-ORDER-ID.
001090            ORGANIZATION IS LINE SEQUENTIAL
001100            FILE STATUS IS FS-ORDLINE.
001110     SELECT ORDOUT  ASSIGN TO ORDOUT
001120*          ECO PLANO DE CADA ENCABEZADO YA VALIDADO/CALCULADO, UN
001130*          RENGLON POR PEDIDO, EN EL MISMO LAYOUT DE ORDHDR.
001140            ORGANIZATION IS LINE SEQUENTIAL
001150            FILE STATUS IS FS-ORDOUT.
001160     SELECT ORDMSTR ASSIGN TO ORDMSTR
001170*          MAESTRO DE PEDIDOS. RELATIVE PORQUE ESTE BUILD NO TIENE
001180*          SOPORTE INDEXED; LA LLAVE RELATIVA LA LLEVAMOS NOSOTROS
001190*          MISMOS EN WKS-PROX-REL Y EN LA TABLA EN MEMORIA.
001200            ORGANIZATION IS RELATIVE
001210            ACCESS MODE IS DYNAMIC
001220            RELATIVE KEY IS WKS-ORDM-REL-KEY
001230            FILE STATUS IS FS-ORDMSTR.
001240 DATA DIVISION.
001250 FILE SECTION.
001260*----------------------------------------------------------------
001270* FD ORDHDR / ORDLINE - LOS LAYOUTS VIENEN DE COPYBOOK PORQUE SE
001280* COMPARTEN CON ORDMNT1 Y CON CUALQUIER OTRO PROGRAMA QUE A
001290* FUTURO NECESITE LEER ESTOS ARCHIVOS (VER ORDHDRC/ORDLINEC).
001300*----------------------------------------------------------------
001310 FD  ORDHDR.
001320     COPY ORDHDRC.
001330 FD  ORDLINE.
001340     COPY ORDLINEC.
001350*----------------------------------------------------------------
001360* FD ORDOUT - NO SE PUDO COMPARTIR EL 01 CON ORDHDRC PORQUE EL
001370* COMPILADOR NO DEJA DOS FD CON EL MISMO NOMBRE DE REGISTRO, Y
001380* COPY...REPLACING NO ALCANZA A CAMBIAR EL PREFIJO "ORDH-" DENTRO
001390* DE NOMBRES COMPUESTOS (ES UNA SOLA PALABRA PARA EL COMPILADOR).
001400* POR ESO EL BUFFER DE SALIDA QUEDA COMO UN FILLER PLANO Y
001410* ESCRIBE-ORDOUT LO LLENA CON "WRITE ... FROM ORDHDR-REGISTRO".
001420*----------------------------------------------------------------
001430 FD  ORDOUT.
001440 01  ORDOUT-REGISTRO.
001450     02  FILLER                  PIC X(300).
001460*----------------------------------------------------------------
001470* FD ORDMSTR - MAESTRO DE PEDIDOS (VER ORDMSTC PARA EL LAYOUT).
001480*----------------------------------------------------------------
001490 FD  ORDMSTR.
001500     COPY ORDMSTC.
001510 WORKING-STORAGE SECTION.
001520*----------------------------------------------------------------
001530* 19/01/1995 RCHV MNT-0158 - CAMPOS DE TRABAJO GENERALES
001540*----------------------------------------------------------------
001550 01  WKS-CAMPOS-DE-TRABAJO.
001560     02  WKS-PROGRAMA            PIC X(08) VALUE 'ORDCAL1'.
001570*       NOMBRE DEL PROGRAMA, PARA MENSAJES DE CONSOLA Y BITACORA.
001580     02  WKS-ARCHIVO             PIC X(08) VALUE SPACES.
001590*       NOMBRE DEL ARCHIVO EN FALLA, LO LLENA APERTURA-ARCHIVOS
001600*       ANTES DE ABORTAR PARA QUE EL MENSAJE DIGA CUAL FUE.
001610*
001620*  ESTATUS DE ARCHIVO DE CADA SELECT, SE REVISAN DESPUES DE CADA
001630*  OPEN/READ/WRITE/REWRITE PARA DECIDIR SI SE SIGUE O SE ABORTA.
001640 01  WKS-STATUS-ARCHIVOS.
001650     02  FS-ORDHDR                PIC 9(02) VALUE ZEROS.
001660     02  FS-ORDLINE                PIC 9(02) VALUE ZEROS.
001670     02  FS-ORDOUT                PIC 9(02) VALUE ZEROS.
001680     02  FS-ORDMSTR                PIC 9(02) VALUE ZEROS.
001690*
001700*  CONTADORES DE LA CORRIDA, TODOS COMP PORQUE SOLO SE USAN PARA
001710*  SUMAR Y PARA IMPRIMIR EN ESTADISTICAS-FINALES.
001720 01  WKS-CONTADORES.
001730     02  WKS-CONT-LEIDOS          PIC 9(07) COMP VALUE ZERO.
001740*       PEDIDOS (ENCABEZADOS) LEIDOS DE ORDHDR EN TODA LA CORRIDA.
001750     02  WKS-CONT-VALIDOS         PIC 9(07) COMP VALUE ZERO.
001760*       PEDIDOS QUE PASARON TODAS LAS VALIDACIONES (VALID-FLAG=Y).
001770     02  WKS-CONT-INVALIDOS       PIC 9(07) COMP VALUE ZERO.
001780*       PEDIDOS RECHAZADOS POR CUALQUIER REGLA (VALID-FLAG=N).
001790     02  WKS-CONT-DUPLICADOS      PIC 9(07) COMP VALUE ZERO.
001800*       PEDIDOS RECHAZADOS ESPECIFICAMENTE POR ID YA EXISTENTE.
001810     02  WKS-CONT-GENERADOS       PIC 9(07) COMP VALUE ZERO.
001820*       VECES QUE SE GENERO UN ORDER-ID PORQUE LLEGO EN BLANCO.
001830     02  WKS-CONT-LINEAS          PIC 9(05) COMP VALUE ZERO.
001840*       LINEAS ACUMULADAS DEL PEDIDO QUE SE ESTA PROCESANDO AHORA;
001850*       SE REINICIA EN CADA PEDIDO (VER PROCESA-PEDIDO).
001860     02  WKS-SEQ-GENERADOR        PIC 9(08) COMP VALUE ZERO.
001870*       SECUENCIA DE LA CORRIDA PARA GENERAR ORDER-ID (VER
001880*       GENERA-ORDER-ID); NO ES PERSISTENTE ENTRE CORRIDAS.
001890     02  WKS-I                    PIC 9(05) COMP VALUE ZERO.
001900*       SUBINDICE DE RESULTADO DE BUSCA-EN-INDICE-MAESTRO (0 SI NO
001910*       SE ENCONTRO EL ORDER-ID BUSCADO).
001920     02  WKS-J                    PIC 9(05) COMP VALUE ZERO.
001930*       SUBINDICE DE RECORRIDO DE LA TABLA WKS-TABLA-MAESTRO.
001940*
001950*  MASCARA PARA IMPRIMIR CONTADORES CON COMAS DE MILLAR EN LA
001960*  CONSOLA (ESTADISTICAS-FINALES); ES UN CAMPO DE TRABAJO SUELTO,
001970*  NO PERTENECE A NINGUN GRUPO, POR ESO VA A NIVEL 77.
001980 77  WKS-MASCARA-CONTADOR         PIC Z,ZZZ,ZZ9.
001990*
002000*  22/02/1994 EEDR MNT-0129 - BANDERAS DE CONTROL
002010 01  WKS-FLAGS.
002020     02  WKS-FIN-ORDHDR           PIC 9(01) VALUE ZERO.
002030         88  FIN-ORDHDR                     VALUE 1.
002040*           PRENDE CUANDO LEE-ORDHDR LLEGA AL FINAL DE ORDHDR;
002050*           CORTA EL PERFORM PROCESA-PEDIDO UNTIL FIN-ORDHDR.
002060     02  WKS-FIN-ORDLINE          PIC 9(01) VALUE ZERO.
002070         88  FIN-ORDLINE                     VALUE 1.
002080*           PRENDE CUANDO LEE-ORDLINE LLEGA AL FINAL DE ORDLINE.
002090     02  WKS-PEDIDO-VALIDO-SW     PIC X(01) VALUE 'Y'.
002100         88  PEDIDO-TODAVIA-VALIDO           VALUE 'Y'.
002110*           EMPIEZA EN 'Y' EN CADA PEDIDO (PROCESA-PEDIDO); LA
002120*           PRIMERA REGLA QUE FALLA LO PONE EN 'N' Y DE AHI EN
002130*           ADELANTE TODOS LOS "IF PEDIDO-TODAVIA-VALIDO" SALTAN
002140*           LAS DEMAS VALIDACIONES (PRIMER ERROR GANA, NO SE
002150*           SOBREESCRIBE EL MENSAJE DE UNA VALIDACION POSTERIOR).
002160*
002170*  01/10/1998 MVDZ Y2K-0002 - FECHA DE SISTEMA A 4 DIGITOS DE ANIO
002180 01  WKS-FECHA-HOY                PIC 9(08) VALUE ZEROS.
002190*   FECHA DE LA CORRIDA, SOLO PARA EL MENSAJE DE ARRANQUE EN
002200*   CARGA-FECHA-SISTEMA; NO SE USA EN VALIDACION DE NEGOCIO.
002210 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
002220     02  WKS-ANIO-HOY              PIC 9(04).
002230     02  WKS-MES-HOY               PIC 9(02).
002240     02  WKS-DIA-HOY               PIC 9(02).
002250*
002260*  30/06/1996 EEDR MNT-0201 - IDENTIFICADOR GENERADO POR SECUENCIA
002270 01  WKS-ID-GENERADO.
002280     02  FILLER                   PIC X(04) VALUE 'ORD-'.
002290     02  WKS-ID-SECUENCIA          PIC 9(08).
002300*       SECUENCIA WKS-SEQ-GENERADOR YA CONVERTIDA A EDICION, PARA
002310*       ARMAR EL LITERAL "ORD-NNNNNNNN" QUE VA A ORDH-ORDER-ID.
002320 01  WKS-ID-GENERADO-R REDEFINES WKS-ID-GENERADO.
002330     02  WKS-ID-GENERADO-ALFA      PIC X(12).
002340*       VISTA ALFANUMERICA DEL GRUPO ANTERIOR, PARA PODER MOVERLO
002350*       DE UN SOLO GOLPE A ORDH-ORDER-ID (PIC X(20)).
002360*
002370 01  WKS-TOTAL-CALCULADO          PIC S9(09)V99 VALUE ZEROS.
002380*   TOTAL DEL PEDIDO CALCULADO POR ESTE PROGRAMA (SUMA DE
002390*   EXTENDIDOS, REDONDEADO); ES EL VALOR QUE VA A
002400*   ORDH-CALCULATED-TOTAL Y A ORDM-TOTAL-AMOUNT.
002410 01  WKS-TOTAL-CALCULADO-R REDEFINES WKS-TOTAL-CALCULADO.
002420     02  WKS-TOTAL-CALC-SIGNO      PIC X(01).
002430*       BYTE DE SIGNO DEL TOTAL, PARA QUE UN DUMP DE MEMORIA
002440*       MUESTRE SI EL TOTAL QUEDO NEGATIVO (NO DEBERIA).
002450     02  FILLER                    PIC X(10).
002460*
002470*  ACUMULADORES DE LINEA Y DE PEDIDO; VAN CON UNA POSICION EXTRA
002480*  DE ENTEROS RESPECTO AL TOTAL PARA QUE UNA SUMA DE MUCHAS LINEAS
002490*  NO SE DESBORDE ANTES DE REDONDEAR AL CAMPO FINAL.
002500 01  WKS-SUMA-EXTENDIDOS          PIC S9(11)V99 VALUE ZEROS.
002510 01  WKS-LINEA-EXTENDIDA          PIC S9(11)V99 VALUE ZEROS.
002520 01  WKS-TOTAL-PROVISTO-R         PIC S9(09)V99 VALUE ZEROS.
002530*   COPIA DE TRABAJO DE ORDH-PROVIDED-TOTAL, PARA COMPARARLA
002540*   CONTRA WKS-TOTAL-CALCULADO SIN TOCAR EL CAMPO DEL ARCHIVO.
002550*
002560*  20/11/2000 JLPR MNT-0244 - EDICION DE MONTOS PARA MENSAJE
002570 01  WKS-EDITA-MONTOS.
002580     02  WKS-PROVISTO-EDIT         PIC -9999999.99.
002590*       MONTO PROVISTO EDITADO CON SIGNO Y PUNTO, PARA EL MENSAJE
002600*       DE DESCUADRE (VER COMPARA-TOTALES).
002610     02  WKS-CALCULADO-EDIT        PIC -9999999.99.
002620*       MONTO CALCULADO EDITADO, MISMO PROPOSITO QUE EL ANTERIOR.
002630*
002640*  LITERALES DE ERROR DE ESTE PROGRAMA; VAN A ORDH-ERROR-MSG TAL
002650*  CUAL, EXCEPTO LOS DOS DE ABAJO QUE SE ARMAN CON STRING PORQUE
002660*  LLEVAN UN VALOR VARIABLE (EL MONTO O EL ORDER-ID).
002670 01  WKS-MENSAJES.
002680     02  MSG-SIN-ITEMS             PIC X(60) VALUE
002690         'ORDER NEEDS AT LEAST ONE ITEM'.
002700     02  MSG-PRODUCTO-BLANCO       PIC X(60) VALUE
002710         'PRODUCTID MUST NOT BE BLANK'.
002720     02  MSG-CANTIDAD-INVAL        PIC X(60) VALUE
002730         'QUANTITY MUST BE > 0'.
002740     02  MSG-PRECIO-REQ            PIC X(60) VALUE
002750         'PRICE REQUIRED'.
002760     02  MSG-CLIENTE-BLANCO        PIC X(60) VALUE
002770         'CUSTOMERID MUST NOT BE BLANK'.
002780     02  MSG-TOTAL-OMS-REQ         PIC X(60) VALUE
002790         'TOTALAMOUNT MUST BE PROVIDED AND EQUAL TO SUM OF ITEMS'.
002800     02  WKS-MSG-MISMATCH          PIC X(60) VALUE SPACES.
002810*       MENSAJE DE DESCUADRE, SE ARMA EN COMPARA-TOTALES.
002820     02  WKS-MSG-DUPLICADO         PIC X(60) VALUE SPACES.
002830*       MENSAJE DE DUPLICADO, SE ARMA EN CREA-PEDIDO-MAESTRO.
002840*
002850*  09/08/2005 RCHV MNT-0330 - INDICE EN MEMORIA DEL MAESTRO
002860*  EL MAESTRO ORDMSTR ES RELATIVE (SIN SOPORTE INDEXED EN ESTE
002870*  BUILD), ASI QUE PARA SABER SI UN ORDER-ID YA EXISTE HAY QUE
002880*  MANTENER NOSOTROS MISMOS UN INDICE ORDER-ID -> LLAVE RELATIVA.
002890*  SE RECONSTRUYE AL ARRANCAR (CARGA-INDICE-MAESTRO) LEYENDO TODO
002900*  EL MAESTRO, Y SE VA AMPLIANDO CONFORME SE DAN DE ALTA PEDIDOS.
002910 01  WKS-INDICE-MAESTRO.
002920     02  WKS-MASTER-COUNT          PIC 9(05) COMP VALUE ZERO.
002930*       CUANTAS ENTRADAS TIENE LA TABLA AHORITA.
002940     02  WKS-PROX-REL              PIC 9(08) COMP VALUE ZERO.
002950*       LLAVE RELATIVA MAS ALTA VISTA HASTA AHORA; LA SIGUIENTE
002960*       ALTA USA WKS-PROX-REL + 1 (VER CREA-PEDIDO-MAESTRO).
002970     02  WKS-TABLA-MAESTRO OCCURS 2000 TIMES
002980                            INDEXED BY WKS-MI.
002990         04  WKS-TM-ORDER-ID        PIC X(20).
003000         04  WKS-TM-REL-KEY         PIC 9(08) COMP.
003010*
003020*  LLAVE RELATIVA DE ORDMSTR; VA SUELTA A NIVEL 77 PORQUE UNA
003030*  RELATIVE KEY DE UN SELECT NO PUEDE VIVIR DENTRO DE LA FD.
003040 77  WKS-ORDM-REL-KEY              PIC 9(08) COMP VALUE ZERO.
003050 PROCEDURE DIVISION.
003060*----------------------------------------------------------------
003070* 000-MAIN      - CONTROL GENERAL DEL PROGRAMA. UN SOLO PASE
003080* SECUENCIAL SOBRE ORDHDR; POR CADA ENCABEZADO SE PROCESAN SUS
003090* LINEAS, SE VALIDA, SE CALCULA EL TOTAL Y, SI QUEDA VALIDO, SE
003100* DA DE ALTA EN EL MAESTRO ANTES DE ESCRIBIR EL ECO EN ORDOUT.
003110*----------------------------------------------------------------
003120 000-MAIN SECTION.
003130     PERFORM APERTURA-ARCHIVOS      THRU APERTURA-ARCHIVOS-E
003140     PERFORM CARGA-FECHA-SISTEMA    THRU CARGA-FECHA-SISTEMA-E
003150     PERFORM CARGA-INDICE-MAESTRO   THRU CARGA-INDICE-MAESTRO-E
003160     PERFORM LEE-ORDHDR             THRU LEE-ORDHDR-E
003170     PERFORM LEE-ORDLINE            THRU LEE-ORDLINE-E
003180     PERFORM PROCESA-PEDIDO         THRU PROCESA-PEDIDO-E
003190             UNTIL FIN-ORDHDR
003200     PERFORM ESTADISTICAS-FINALES   THRU ESTADISTICAS-FINALES-E
003210     PERFORM CIERRA-ARCHIVOS        THRU CIERRA-ARCHIVOS-E
003220     STOP RUN.
003230 000-MAIN-E. EXIT.
003240*----------------------------------------------------------------
003250* APERTURA-ARCHIVOS - ABRE ARCHIVOS Y PREPARA EL MAESTRO. SI
003260* ORDMSTR TODAVIA NO EXISTE (FILE STATUS 35, PRIMERA CORRIDA EN
003270* UN AMBIENTE NUEVO) SE CREA VACIO ANTES DE ABRIRLO I-O, PARA QUE
003280* CORRIDAS SUCESIVAS PUEDAN SEGUIR AGREGANDO PEDIDOS.
003290*----------------------------------------------------------------
003300 APERTURA-ARCHIVOS SECTION.
003310     OPEN INPUT ORDHDR
003320     IF FS-ORDHDR NOT = 0
003330*      NO SE PUDO ABRIR EL ARCHIVO DE ENCABEZADOS; SIN ESTO NO
003340*      HAY NADA QUE PROCESAR, ASI QUE SE ABORTA LA CORRIDA.
003350        MOVE 'ORDHDR' TO WKS-ARCHIVO
003360        PERFORM ERROR-FATAL-ARCHIVO THRU ERROR-FATAL-ARCHIVO-E
003370     END-IF
003380     OPEN INPUT ORDLINE
003390     IF FS-ORDLINE NOT = 0
003400        MOVE 'ORDLINE' TO WKS-ARCHIVO
003410        PERFORM ERROR-FATAL-ARCHIVO THRU ERROR-FATAL-ARCHIVO-E
003420     END-IF
003430     OPEN OUTPUT ORDOUT
003440     IF FS-ORDOUT NOT = 0
003450        MOVE 'ORDOUT' TO WKS-ARCHIVO
003460        PERFORM ERROR-FATAL-ARCHIVO THRU ERROR-FATAL-ARCHIVO-E
003470     END-IF
003480     OPEN I-O ORDMSTR
003490     IF FS-ORDMSTR = 35
003500*      35 = ARCHIVO NO EXISTE. SE CIERRA, SE ABRE OUTPUT PARA
003510*      CREARLO VACIO, SE VUELVE A CERRAR Y SE ABRE I-O DE NUEVO;
003520*      A PARTIR DE AHI YA SE PUEDE LEER Y ESCRIBIR NORMALMENTE.
003530        CLOSE ORDMSTR
003540        OPEN OUTPUT ORDMSTR
003550        CLOSE ORDMSTR
003560        OPEN I-O ORDMSTR
003570     END-IF
003580     IF FS-ORDMSTR NOT = 0
003590        MOVE 'ORDMSTR' TO WKS-ARCHIVO
003600        PERFORM ERROR-FATAL-ARCHIVO THRU ERROR-FATAL-ARCHIVO-E
003610     END-IF.
003620 APERTURA-ARCHIVOS-E. EXIT.
003630*----------------------------------------------------------------
003640* CARGA-FECHA-SISTEMA - BANNER DE INICIO CON FECHA DE CORRIDA.
003650* SOLO INFORMATIVO, NO ALIMENTA NINGUNA VALIDACION.
003660* 01/10/1998 MVDZ Y2K-0002
003670*----------------------------------------------------------------
003680 CARGA-FECHA-SISTEMA SECTION.
003690     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
003700     DISPLAY 'ORDCAL1 INICIA PROCESO - FECHA SISTEMA AAAAMMDD: '
003710             WKS-FECHA-HOY UPON CONSOLE.
003720 CARGA-FECHA-SISTEMA-E. EXIT.
003730*----------------------------------------------------------------
003740* CARGA-INDICE-MAESTRO - RECONSTRUYE EL INDICE EN MEMORIA LEYENDO
003750* TODO ORDMSTR DE PRINCIPIO A FIN CON START + READ NEXT. TAMBIEN
003760* DEJA WKS-PROX-REL EN LA LLAVE RELATIVA MAS ALTA VISTA, PARA QUE
003770* LA PROXIMA ALTA (CREA-PEDIDO-MAESTRO) SIGA LA NUMERACION DONDE
003780* SE QUEDO LA CORRIDA ANTERIOR EN VEZ DE EMPEZAR DESDE CERO.
003790* 09/08/2005 RCHV MNT-0330
003800*----------------------------------------------------------------
003810 CARGA-INDICE-MAESTRO SECTION.
003820     MOVE ZERO TO WKS-MASTER-COUNT
003830     MOVE ZERO TO WKS-PROX-REL
003840     MOVE 1 TO WKS-ORDM-REL-KEY
003850     START ORDMSTR KEY IS NOT LESS THAN WKS-ORDM-REL-KEY
003860         INVALID KEY MOVE 10 TO FS-ORDMSTR
003870     END-START
003880*   SI EL MAESTRO ESTA VACIO EL START YA REGRESA INVALID KEY Y EL
003890*   PERFORM DE ABAJO NO EJECUTA NINGUNA VUELTA.
003900     PERFORM LEE-SIGUIENTE-MAESTRO THRU LEE-SIGUIENTE-MAESTRO-E
003910             UNTIL FS-ORDMSTR = 10.
003920 CARGA-INDICE-MAESTRO-E. EXIT.
003930*
003940 LEE-SIGUIENTE-MAESTRO SECTION.
003950     READ ORDMSTR NEXT RECORD
003960          AT END MOVE 10 TO FS-ORDMSTR
003970     END-READ
003980     IF FS-ORDMSTR NOT = 10
003990        ADD 1 TO WKS-MASTER-COUNT
004000        MOVE ORDM-ORDER-ID    TO
004010             WKS-TM-ORDER-ID (WKS-MASTER-COUNT)
004020        MOVE WKS-ORDM-REL-KEY TO
004030             WKS-TM-REL-KEY (WKS-MASTER-COUNT)
004040        IF WKS-ORDM-REL-KEY GREATER THAN WKS-PROX-REL
004050*         VA LLEVANDO LA LLAVE MAS ALTA VISTA, PARA CONTINUAR LA
004060*         NUMERACION DE ALTAS NUEVAS DESDE AHI.
004070           MOVE WKS-ORDM-REL-KEY TO WKS-PROX-REL
004080        END-IF
004090     END-IF.
004100 LEE-SIGUIENTE-MAESTRO-E. EXIT.
004110*----------------------------------------------------------------
004120* LEE-ORDHDR / LEE-ORDLINE - LECTURA DE ARCHIVOS DE ENTRADA.
004130* AMBOS SON LINE SEQUENTIAL SIN LLAVE, ASI QUE BASTA EL READ
004140* SIMPLE CON AT END; NO HAY NADA QUE REVISAR MAS ALLA DE EOF.
004150*----------------------------------------------------------------
004160 LEE-ORDHDR SECTION.
004170     READ ORDHDR
004180          AT END MOVE 1 TO WKS-FIN-ORDHDR
004190     END-READ.
004200 LEE-ORDHDR-E. EXIT.
004210*
004220 LEE-ORDLINE SECTION.
004230     READ ORDLINE
004240          AT END MOVE 1 TO WKS-FIN-ORDLINE
004250     END-READ.
004260 LEE-ORDLINE-E. EXIT.
004270*----------------------------------------------------------------
004280* PROCESA-PEDIDO - CONTROL DE UN PEDIDO (ENCABEZADO + LINEAS).
004290* REINICIA LOS ACUMULADORES, ARRASTRA LAS LINEAS QUE HACEN JUEGO
004300* CON EL ENCABEZADO ACTUAL, VALIDA, DA DE ALTA SI QUEDO VALIDO,
004310* ESCRIBE EL ECO Y AVANZA AL SIGUIENTE ENCABEZADO.
004320*----------------------------------------------------------------
004330 PROCESA-PEDIDO SECTION.
004340     MOVE ZERO  TO WKS-CONT-LINEAS
004350     MOVE ZEROS TO WKS-SUMA-EXTENDIDOS WKS-TOTAL-CALCULADO
004360     MOVE 'Y'   TO WKS-PEDIDO-VALIDO-SW
004370     MOVE SPACES TO ORDH-ERROR-MSG
004380     PERFORM ACUMULA-LINEAS-PEDIDO THRU ACUMULA-LINEAS-PEDIDO-E
004390             UNTIL FIN-ORDLINE
004400                OR ORDL-LINE-ORDER-ID NOT = ORDH-ORDER-ID
004410*   EL PERFORM DE ARRIBA SE DETIENE EN CUANTO ORDLINE SE ACABA O
004420*   LA SIGUIENTE LINEA YA PERTENECE AL SIGUIENTE PEDIDO; ORDLINE
004430*   Y ORDHDR VIENEN AMBOS EN ORDEN DE LLEGADA, NO ORDENADOS POR
004440*   ID, ASI QUE EL EMPAREJAMIENTO ES SOLO POR ADYACENCIA.
004450     PERFORM VALIDA-PEDIDO THRU VALIDA-PEDIDO-E
004460     IF PEDIDO-TODAVIA-VALIDO
004470        PERFORM CREA-PEDIDO-MAESTRO THRU CREA-PEDIDO-MAESTRO-E
004480     END-IF
004490     PERFORM ESCRIBE-ORDOUT THRU ESCRIBE-ORDOUT-E
004500     PERFORM LEE-ORDHDR THRU LEE-ORDHDR-E.
004510 PROCESA-PEDIDO-E. EXIT.
004520*----------------------------------------------------------------
004530* ACUMULA-LINEAS-PEDIDO - ACUMULA Y VALIDA LAS LINEAS DEL PEDIDO.
004540* CADA LINEA SE VALIDA ANTES DE SUMARLA; SI EL PEDIDO YA QUEDO
004550* INVALIDO POR UNA LINEA ANTERIOR NO SE VUELVE A VALIDAR NI A
004560* SUMAR (SE SIGUE LEYENDO IGUAL, PARA NO PERDER LA SINCRONIA
004570* CON EL SIGUIENTE ENCABEZADO).
004580* 14/07/1992 EEDR INI-0037
004590*----------------------------------------------------------------
004600 ACUMULA-LINEAS-PEDIDO SECTION.
004610     ADD 1 TO WKS-CONT-LINEAS
004620     IF PEDIDO-TODAVIA-VALIDO
004630        PERFORM VALIDA-LINEA-ACTUAL THRU VALIDA-LINEA-ACTUAL-E
004640        IF PEDIDO-TODAVIA-VALIDO
004650*         SOLO SE EXTIENDE LA LINEA SI PASO LA VALIDACION; UNA
004660*         LINEA INVALIDA NO APORTA MONTO A LA SUMA DEL PEDIDO.
004670           COMPUTE WKS-LINEA-EXTENDIDA =
004680                   ORDL-QUANTITY * ORDL-UNIT-PRICE
004690*         EXTENDIDO = CANTIDAD POR PRECIO UNITARIO, SIN REDONDEO
004700*         INTERMEDIO (CANTIDAD ES ENTERA, ASI QUE ES EXACTO).
004710           MOVE WKS-LINEA-EXTENDIDA TO ORDL-EXTENDED-AMOUNT
004720           ADD WKS-LINEA-EXTENDIDA TO WKS-SUMA-EXTENDIDOS
004730        END-IF
004740     END-IF
004750     PERFORM LEE-ORDLINE THRU LEE-ORDLINE-E.
004760 ACUMULA-LINEAS-PEDIDO-E. EXIT.
004770*
004780 VALIDA-LINEA-ACTUAL SECTION.
004790*   TRES CHEQUEOS POR LINEA, EN ORDEN: PRODUCTO, CANTIDAD, PRECIO.
004800*   EN CUANTO UNO FALLA LOS DEMAS NIVELES DEL IF NI SE EVALUAN.
004810     IF ORDL-PRODUCT-ID = SPACES
004820        MOVE MSG-PRODUCTO-BLANCO TO ORDH-ERROR-MSG
004830        MOVE 'N' TO WKS-PEDIDO-VALIDO-SW
004840     ELSE
004850        IF ORDL-QUANTITY = ZERO
004860           MOVE MSG-CANTIDAD-INVAL TO ORDH-ERROR-MSG
004870           MOVE 'N' TO WKS-PEDIDO-VALIDO-SW
004880        ELSE
004890           IF ORDL-UNIT-PRICE = ZERO
004900              MOVE MSG-PRECIO-REQ TO ORDH-ERROR-MSG
004910              MOVE 'N' TO WKS-PEDIDO-VALIDO-SW
004920           END-IF
004930        END-IF
004940     END-IF.
004950 VALIDA-LINEA-ACTUAL-E. EXIT.
004960*----------------------------------------------------------------
004970* VALIDA-PEDIDO - VALIDACIONES A NIVEL DE PEDIDO (NO DE LINEA):
004980* MINIMO UNA LINEA, TOTAL CONTRA LINEAS, CLIENTE NO EN BLANCO, Y
004990* POR ULTIMO LOS DEFAULTS DE ID Y ESTADO. CADA BLOQUE SOLO CORRE
005000* SI EL PEDIDO SIGUE VALIDO DESPUES DEL BLOQUE ANTERIOR (PRIMER
005010* ERROR GANA, NO HAY GO TO NI SALIDA ANTICIPADA DE LA SECTION).
005020*----------------------------------------------------------------
005030 VALIDA-PEDIDO SECTION.
005040     IF WKS-CONT-LINEAS = ZERO
005050*      REGLA: EL PEDIDO NECESITA AL MENOS UNA LINEA.
005060        MOVE MSG-SIN-ITEMS TO ORDH-ERROR-MSG
005070        MOVE 'N' TO WKS-PEDIDO-VALIDO-SW
005080     END-IF
005090     IF PEDIDO-TODAVIA-VALIDO
005100*      EL TOTAL SE REDONDEA UNA SOLA VEZ AQUI, SOBRE LA SUMA DE
005110*      LOS EXTENDIDOS YA CALCULADOS POR LINEA.
005120        COMPUTE WKS-TOTAL-CALCULADO ROUNDED = WKS-SUMA-EXTENDIDOS
005130        PERFORM VALIDA-TOTAL-PROVISTO THRU VALIDA-TOTAL-PROVISTO-E
005140     END-IF
005150     IF PEDIDO-TODAVIA-VALIDO
005160        IF ORDH-CUSTOMER-ID = SPACES
005170*         REGLA: EL CLIENTE ES OBLIGATORIO, VA DESPUES DEL TOTAL
005180*         PORQUE ASI LO PIDE EL ORDEN DE VALIDACION DEL NEGOCIO.
005190           MOVE MSG-CLIENTE-BLANCO TO ORDH-ERROR-MSG
005200           MOVE 'N' TO WKS-PEDIDO-VALIDO-SW
005210        END-IF
005220     END-IF
005230     IF PEDIDO-TODAVIA-VALIDO
005240        IF ORDH-ORDER-ID = SPACES
005250*         EL ID SOLO SE GENERA SI EL PEDIDO YA PASO TODO LO DEMAS;
005260*         NO TIENE CASO GASTAR UN NUMERO DE SECUENCIA EN UN
005270*         PEDIDO QUE DE TODOS MODOS SE VA A RECHAZAR.
005280           PERFORM GENERA-ORDER-ID THRU GENERA-ORDER-ID-E
005290        END-IF
005300        IF ORDH-ORDER-STATUS = SPACES
005310*         ESTADO POR DEFECTO CUANDO EL ARCHIVO NO TRAE UNO.
005320           MOVE 'CREATED' TO ORDH-ORDER-STATUS
005330        END-IF
005340     END-IF.
005350 VALIDA-PEDIDO-E. EXIT.
005360*----------------------------------------------------------------
005370* VALIDA-TOTAL-PROVISTO - CHEQUEO DE TOTAL CONTRA LINEAS. EL
005380* SWITCH UPSI-0 DECIDE QUE TAN ESTRICTO ES EL CHEQUEO:
005390*   MODO-OMS-SI (ESTRICTO OMS) - EL TOTAL PROVISTO ES OBLIGATORIO
005400*     Y SIEMPRE SE COMPARA CONTRA EL CALCULADO.
005410*   MODO-OMS-NO (SHOP, DEFAULT) - EL TOTAL PROVISTO ES OPCIONAL;
005420*     SI VIENE EN CERO SE ACEPTA SIN COMPARAR, SI VIENE LLENO SE
005430*     COMPARA IGUAL QUE EN MODO OMS.
005440* 22/02/1994 EEDR MNT-0129 - MODO OMS (UPSI-0)
005450* 20/11/2000 JLPR MNT-0244 - MENSAJE AMPLIADO
005460*----------------------------------------------------------------
005470 VALIDA-TOTAL-PROVISTO SECTION.
005480     IF MODO-OMS-SI
005490        IF ORDH-PROVIDED-TOTAL = ZERO
005500           MOVE MSG-TOTAL-OMS-REQ TO ORDH-ERROR-MSG
005510           MOVE 'N' TO WKS-PEDIDO-VALIDO-SW
005520        ELSE
005530           PERFORM COMPARA-TOTALES THRU COMPARA-TOTALES-E
005540        END-IF
005550     ELSE
005560        IF ORDH-PROVIDED-TOTAL NOT = ZERO
005570           PERFORM COMPARA-TOTALES THRU COMPARA-TOTALES-E
005580        END-IF
005590     END-IF.
005600 VALIDA-TOTAL-PROVISTO-E. EXIT.
005610*
005620 COMPARA-TOTALES SECTION.
005630*   ARMA EL MENSAJE DE DESCUADRE CON LOS DOS MONTOS EDITADOS, SOLO
005640*   SI DE VERDAD NO COINCIDEN (SI COINCIDEN NO SE TOCA NADA).
005650     MOVE ORDH-PROVIDED-TOTAL TO WKS-TOTAL-PROVISTO-R
005660     IF WKS-TOTAL-PROVISTO-R NOT = WKS-TOTAL-CALCULADO
005670        MOVE WKS-TOTAL-PROVISTO-R TO WKS-PROVISTO-EDIT
005680        MOVE WKS-TOTAL-CALCULADO  TO WKS-CALCULADO-EDIT
005690        MOVE SPACES TO WKS-MSG-MISMATCH
005700        STRING 'TOTALAMOUNT MISMATCH PROV=' DELIMITED BY SIZE
005710               WKS-PROVISTO-EDIT             DELIMITED BY SIZE
005720               ' CALC='                      DELIMITED BY SIZE
005730               WKS-CALCULADO-EDIT            DELIMITED BY SIZE
005740               INTO WKS-MSG-MISMATCH
005750        END-STRING
005760        MOVE WKS-MSG-MISMATCH TO ORDH-ERROR-MSG
005770        MOVE 'N' TO WKS-PEDIDO-VALIDO-SW
005780     END-IF.
005790 COMPARA-TOTALES-E. EXIT.
005800*----------------------------------------------------------------
005810* GENERA-ORDER-ID - ASIGNA IDENTIFICADOR CUANDO VIENE EN BLANCO.
005820* USA UNA SECUENCIA NUMERICA DE LA CORRIDA (NO ES PERSISTENTE);
005830* PREVIO A ESTE TICKET EL ID SE GENERABA CON UN SUFIJO ALEATORIO,
005840* PERO UN BATCH DETERMINISTICO NO TIENE GENERADOR DE ALEATORIOS
005850* CONFIABLE, ASI QUE SE CAMBIO A SECUENCIA "ORD-NNNNNNNN".
005860* 30/06/1996 EEDR MNT-0201
005870*----------------------------------------------------------------
005880 GENERA-ORDER-ID SECTION.
005890     ADD 1 TO WKS-SEQ-GENERADOR
005900     ADD 1 TO WKS-CONT-GENERADOS
005910     MOVE WKS-SEQ-GENERADOR TO WKS-ID-SECUENCIA
005920     MOVE WKS-ID-GENERADO-ALFA TO ORDH-ORDER-ID.
005930 GENERA-ORDER-ID-E. EXIT.
005940*----------------------------------------------------------------
005950* CREA-PEDIDO-MAESTRO - ALTA DEL PEDIDO EN EL MAESTRO ORDMSTR.
005960* PRIMERO SE BUSCA EL ORDER-ID EN EL INDICE EN MEMORIA; SI YA
005970* EXISTE SE RECHAZA EL PEDIDO AQUI MISMO (EL ARCHIVO ES RELATIVE,
005980* ASI QUE NO HAY UNA LLAVE DE NEGOCIO QUE EL WRITE PUEDA VALIDAR
005990* POR SI SOLO, POR ESO EL CHEQUEO SE HACE ANTES, NO DESPUES).
006000* LA ALTA REVISA EL FILE STATUS DESPUES DEL WRITE CON EVALUATE,
006010* EN VEZ DE INVALID KEY, SIGUIENDO EL MISMO ESTILO QUE USA
006020* MIGRACFS.CBL EN SU PARRAFO 004-ESCRIBE-CFSIBA.
006030* 18/01/1995 RCHV MNT-0158 - RECHAZA DUPLICADOS
006040* 14/02/2006 RCHV MNT-0341 - EVALUATE EN VEZ DE INVALID KEY
006050*----------------------------------------------------------------
006060 CREA-PEDIDO-MAESTRO SECTION.
006070     PERFORM BUSCA-EN-INDICE-MAESTRO
006080             THRU BUSCA-EN-INDICE-MAESTRO-E
006090     IF WKS-I GREATER THAN ZERO
006100*      YA EXISTE UN REGISTRO EN EL MAESTRO CON ESTE ORDER-ID.
006110        MOVE SPACES TO WKS-MSG-DUPLICADO
006120        STRING 'ORDER ALREADY EXISTS: ' DELIMITED BY SIZE
006130               ORDH-ORDER-ID             DELIMITED BY SIZE
006140               INTO WKS-MSG-DUPLICADO
006150        END-STRING
006160        MOVE WKS-MSG-DUPLICADO TO ORDH-ERROR-MSG
006170        MOVE 'N' TO WKS-PEDIDO-VALIDO-SW
006180        ADD 1 TO WKS-CONT-DUPLICADOS
006190     ELSE
006200        ADD 1 TO WKS-PROX-REL
006210        MOVE WKS-PROX-REL          TO WKS-ORDM-REL-KEY
006220        MOVE ORDH-ORDER-ID         TO ORDM-ORDER-ID
006230        MOVE ORDH-CUSTOMER-ID      TO ORDM-CUSTOMER-ID
006240        MOVE ORDH-CUSTOMER-PRENAME TO ORDM-CUSTOMER-PRENAME
006250        MOVE ORDH-CUSTOMER-NAME    TO ORDM-CUSTOMER-NAME
006260        MOVE ORDH-SHIP-STREET      TO ORDM-SHIP-STREET
006270        MOVE ORDH-SHIP-CITY        TO ORDM-SHIP-CITY
006280        MOVE ORDH-SHIP-ZIP         TO ORDM-SHIP-ZIP
006290        MOVE ORDH-SHIP-COUNTRY     TO ORDM-SHIP-COUNTRY
006300        MOVE ORDH-ORDER-STATUS     TO ORDM-ORDER-STATUS
006310        MOVE WKS-CONT-LINEAS       TO ORDM-ITEM-COUNT
006320        MOVE WKS-TOTAL-CALCULADO   TO ORDM-TOTAL-AMOUNT
006330        WRITE ORDMST-REGISTRO
006340        END-WRITE
006350        EVALUATE FS-ORDMSTR
006360            WHEN 0
006370*             ALTA CORRECTA; SE AGREGA LA ENTRADA AL INDICE EN
006380*             MEMORIA PARA QUE UN GET/CANCEL/UPDATE POSTERIOR
006390*             (EN ORDMNT1) LA ENCUENTRE SIN RELEER TODO ORDMSTR.
006400               ADD 1 TO WKS-MASTER-COUNT
006410               MOVE ORDH-ORDER-ID    TO
006420                    WKS-TM-ORDER-ID (WKS-MASTER-COUNT)
006430               MOVE WKS-ORDM-REL-KEY TO
006440                    WKS-TM-REL-KEY (WKS-MASTER-COUNT)
006450            WHEN OTHER
006460*             ALGO SALIO MAL ESCRIBIENDO EL MAESTRO; NO ES UN
006470*             RECHAZO DE NEGOCIO, ES UN PROBLEMA DE ARCHIVO, ASI
006480*             QUE SE ABORTA LA CORRIDA COMPLETA.
006490               PERFORM ERROR-FATAL-MAESTRO
006500                       THRU ERROR-FATAL-MAESTRO-E
006510        END-EVALUATE
006520     END-IF.
006530 CREA-PEDIDO-MAESTRO-E. EXIT.
006540*
006550 BUSCA-EN-INDICE-MAESTRO SECTION.
006560*   BUSQUEDA LINEAL, NO BINARIA, PORQUE LA TABLA SE LLENA EN
006570*   ORDEN DE LLEGADA (ORDEN DE ALTA), NO EN ORDEN DE ORDER-ID.
006580     MOVE ZERO TO WKS-I
006590     PERFORM COMPARA-INDICE-MAESTRO THRU COMPARA-INDICE-MAESTRO-E
006600             VARYING WKS-J FROM 1 BY 1
006610             UNTIL WKS-J GREATER THAN WKS-MASTER-COUNT
006620                OR WKS-I GREATER THAN ZERO.
006630 BUSCA-EN-INDICE-MAESTRO-E. EXIT.
006640*
006650 COMPARA-INDICE-MAESTRO SECTION.
006660     IF WKS-TM-ORDER-ID (WKS-J) = ORDH-ORDER-ID
006670        MOVE WKS-J TO WKS-I
006680     END-IF.
006690 COMPARA-INDICE-MAESTRO-E. EXIT.
006700*----------------------------------------------------------------
006710* ESCRIBE-ORDOUT - ESCRIBE EL ECO DE RESULTADO. CORRE PARA TODO
006720* PEDIDO, VALIDO O NO; EL VALID-FLAG Y EL ERROR-MSG (YA LLENO O
006730* EN BLANCO SEGUN EL CASO) LE DICEN AL PROCESO SIGUIENTE COMO
006740* QUEDO CADA UNO SIN TENER QUE VOLVER A LEER EL MAESTRO.
006750*----------------------------------------------------------------
006760 ESCRIBE-ORDOUT SECTION.
006770     IF PEDIDO-TODAVIA-VALIDO
006780        MOVE 'Y' TO ORDH-VALID-FLAG
006790        ADD 1 TO WKS-CONT-VALIDOS
006800     ELSE
006810        MOVE 'N' TO ORDH-VALID-FLAG
006820        ADD 1 TO WKS-CONT-INVALIDOS
006830     END-IF
006840     MOVE WKS-TOTAL-CALCULADO TO ORDH-CALCULATED-TOTAL
006850     ADD 1 TO WKS-CONT-LEIDOS
006860     WRITE ORDOUT-REGISTRO FROM ORDHDR-REGISTRO.
006870 ESCRIBE-ORDOUT-E. EXIT.
006880*----------------------------------------------------------------
006890* ESTADISTICAS-FINALES - RESUMEN DE CORRIDA EN CONSOLA, PARA QUE
006900* OPERACIONES PUEDA REVISAR DE UN VISTAZO EL SPOOL DEL JOB SIN
006910* TENER QUE ABRIR ORDOUT.
006920* 15/01/2004 EEDR MNT-0311
006930*----------------------------------------------------------------
006940 ESTADISTICAS-FINALES SECTION.
006950     DISPLAY '==================================' UPON CONSOLE
006960     DISPLAY 'ORDCAL1 - RESUMEN DE EJECUCION' UPON CONSOLE
006970     MOVE WKS-CONT-LEIDOS TO WKS-MASCARA-CONTADOR
006980     DISPLAY 'PEDIDOS LEIDOS        : ' WKS-MASCARA-CONTADOR
006990             UPON CONSOLE
007000     MOVE WKS-CONT-VALIDOS TO WKS-MASCARA-CONTADOR
007010     DISPLAY 'PEDIDOS VALIDOS       : ' WKS-MASCARA-CONTADOR
007020             UPON CONSOLE
007030     MOVE WKS-CONT-INVALIDOS TO WKS-MASCARA-CONTADOR
007040     DISPLAY 'PEDIDOS RECHAZADOS    : ' WKS-MASCARA-CONTADOR
007050             UPON CONSOLE
007060     MOVE WKS-CONT-DUPLICADOS TO WKS-MASCARA-CONTADOR
007070     DISPLAY 'DUPLICADOS DETECTADOS : ' WKS-MASCARA-CONTADOR
007080             UPON CONSOLE
007090     MOVE WKS-CONT-GENERADOS TO WKS-MASCARA-CONTADOR
007100     DISPLAY 'IDENTIFICADORES GENERADOS: ' WKS-MASCARA-CONTADOR
007110             UPON CONSOLE
007120     DISPLAY '==================================' UPON CONSOLE.
007130 ESTADISTICAS-FINALES-E. EXIT.
007140*----------------------------------------------------------------
007150* CIERRA-ARCHIVOS - CIERRE ORDENADO DE TODOS LOS ARCHIVOS.
007160*----------------------------------------------------------------
007170 CIERRA-ARCHIVOS SECTION.
007180     CLOSE ORDHDR ORDLINE ORDOUT ORDMSTR.
007190 CIERRA-ARCHIVOS-E. EXIT.
007200*----------------------------------------------------------------
007210* ERROR-FATAL-ARCHIVO - ABORTA LA CORRIDA POR ERROR DE APERTURA.
007220* WKS-ARCHIVO YA TRAE EL NOMBRE DEL ARCHIVO QUE FALLO, LO DEJA
007230* QUIEN LLAMA A ESTE PARRAFO ANTES DEL PERFORM.
007240*----------------------------------------------------------------
007250 ERROR-FATAL-ARCHIVO SECTION.
007260     DISPLAY '>>> ERROR AL ABRIR ARCHIVO ' WKS-ARCHIVO ' <<<'
007270             UPON CONSOLE
007280     DISPLAY '>>> VERIFICAR FILE STATUS EN EL SPOOL DEL JOB <<<'
007290             UPON CONSOLE
007300     MOVE 91 TO RETURN-CODE
007310     STOP RUN.
007320 ERROR-FATAL-ARCHIVO-E. EXIT.
007330*----------------------------------------------------------------
007340* ERROR-FATAL-MAESTRO - ABORTA LA CORRIDA POR ERROR DE ESCRITURA
007350* EN EL MAESTRO. NO SE INTENTA REINTENTAR NI SALTAR EL PEDIDO;
007360* UN ERROR DE E/S EN EL MAESTRO COMPROMETE LA INTEGRIDAD DE TODA
007370* LA CORRIDA, ASI QUE SE PREFIERE PARAR Y AVISAR A OPERACIONES.
007380*----------------------------------------------------------------
007390 ERROR-FATAL-MAESTRO SECTION.
007400     DISPLAY '>>> ERROR ESCRIBIENDO ORDMSTR, FILE STATUS='
007410             FS-ORDMSTR ' <<<' UPON CONSOLE
007420     MOVE 92 TO RETURN-CODE
007430     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
007440     STOP RUN.
007450 ERROR-FATAL-MAESTRO-E. EXIT.
