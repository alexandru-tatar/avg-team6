000100******************************************************************
000200*          P E D I D O S   -   T R A N S A C C I O N             *
000300*----------------------------------------------------------------*
000400* COPY       : ORDMTXC                                          *
000500* APLICACION : PEDIDOS                                           *
000600* DESCRIPCION: LAYOUT DE TRANSACCION DE MANTENIMIENTO (ORDMTXN). *
000700*              SUSTITUYE LAS LLAMADAS DIRECTAS GET/LIST/CANCEL/  *
000800*              UPDATE-STATUS DEL SERVICIO EN LINEA, QUE EN BATCH *
000900*              NO TIENE QUIEN LAS INVOQUE; CADA REGISTRO PIDE UNA*
001000*              SOLA OPERACION SOBRE EL MAESTRO ORDMSTR.          *
001100*----------------------------------------------------------------*
001200*   FECHA     PROGRAMADOR        DESCRIPCION               TAG  *
001300*   03/09/1994 EEDR              VERSION INICIAL           P0129*
001400******************************************************************
001500 01  ORDMTX-REGISTRO.
001600     02  ORDMTX-ACTION-CODE        PIC X(01).
001700         88  ORDMTX-ACCION-GET          VALUE 'G'.
001800         88  ORDMTX-ACCION-LIST         VALUE 'L'.
001900         88  ORDMTX-ACCION-CANCEL       VALUE 'X'.
002000         88  ORDMTX-ACCION-UPDATE       VALUE 'U'.
002100     02  ORDMTX-ORDER-ID           PIC X(20).
002200     02  ORDMTX-NEW-STATUS         PIC X(10).
002300     02  FILLER                    PIC X(19).
